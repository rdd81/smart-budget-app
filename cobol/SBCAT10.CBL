000100******************************************************************
000200*    PROGRAM:  SBCAT10                                           *
000300*    SMART BUDGET SUBSYSTEM - TRANSACTION CATEGORIZATION SCORE   *
000400*                                                                *
000500*    SCORES A SINGLE TRANSACTION AGAINST THE USER'S LEARNED      *
000600*    CORRECTION HISTORY, THE KEYWORD RULE TABLE, AND THE AMOUNT  *
000700*    HEURISTIC TABLE, AND RETURNS THE SINGLE BEST CATEGORY       *
000800*    SUGGESTION.  CALLED ONCE PER TRANSACTION BY THE BULK        *
000900*    CATEGORIZATION DRIVER (SBCAT20).  THE CALLER LOADS AND      *
001000*    OWNS THE CATEGORY, RULE, AND PERSONALIZATION TABLES AND     *
001100*    PASSES THEM IN BY REFERENCE - THIS PROGRAM DOES NO FILE     *
001200*    I/O OF ITS OWN.                                             *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    SBCAT10.
001600 AUTHOR.        D. PRATT.
001700 INSTALLATION.  MIDLAND BUDGET SERVICES - SYSTEMS DIVISION.
001800 DATE-WRITTEN.  07/11/1994.
001900 DATE-COMPILED.
002000 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002100
002200******************************************************************
002300*    CHANGE HISTORY                                              *
002400*    ------------------------------------------------------------*
002500*    07/11/94  DPRATT   ORIGINAL SB010 CONVERSION OF THE OLD     *
002600*              CASH-JOURNAL EDIT PROGRAM INTO THE CATEGORY       *
002700*              SCORING SUBROUTINE USED BY SB020.                 *
002800*    09/09/94  DPRATT   ADDED AMOUNT-HEURISTIC CANDIDATE (PARA   *
002900*              400) PER THE BUDGET COMMITTEE'S REQUEST FOR A     *
003000*              FALLBACK WHEN NO KEYWORD RULE FIRES.              *
003100*    03/02/96  MESCOBED ADDED PERSONALIZED CANDIDATE (PARA 200)  *
003200*              DRIVEN OFF THE NEW FEEDBACK HISTORY SUMMARY       *
003300*              TABLE BUILT BY SB020  (CR116)                     *
003400*    04/22/98  TMARCHET PARTIAL-MATCH CONFIDENCE TUNED - SEE     *
003500*              SBWRKARE CHANGE LOG  (CR219)                      *
003600*    11/18/97  TMARCHET RULE AND CATEGORY TABLE SIZES RAISED IN  *
003700*              COPYBOOKS SBRULETB/SBCATTB, NO CHANGE HERE        *
003800*              (CR204)                                           *
003900*    09/20/99  LTRAN    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN   *
004000*              THIS PROGRAM, NO CHANGE REQUIRED                  *
004100*    06/14/01  JFENN    REWORKED KEYWORD SCAN (PARA 310-322) TO  *
004200*              TEST WORD-BOUNDARY CHARACTERS BOTH SIDES OF THE   *
004300*              MATCH INSTEAD OF JUST THE LEADING SIDE - PARTIAL  *
004400*              MATCHES WERE BEING SCORED AS EXACT  (CR255)       *
004500*    02/14/03  WHUANG   WIDENED THE PERSONALIZATION TOKEN WORK   *
004600*              AREA FROM 30 TO 60 BYTES AFTER THE LONG-DESCRIP-  *
004700*              TION COMPLAINTS FROM THE CALL CENTER              *
004800*              (HD-2003-0091)                                    *
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-390.
005400 OBJECT-COMPUTER.   IBM-390.
005500 SPECIAL-NAMES.
005600*    USED BY PARA 322 TO DECIDE WHETHER A CHARACTER ON EITHER
005700*    SIDE OF A KEYWORD MATCH IS A WORD BOUNDARY OR NOT.
005800     CLASS WORD-CHARACTER IS 'A' THRU 'Z' 'a' THRU 'z'
005900                              '0' THRU '9'.
006000
006100 INPUT-OUTPUT SECTION.
006200
006300 DATA DIVISION.
006400
006500 WORKING-STORAGE SECTION.
006600
006700 77  WS-PROGRAM-STATUS         PIC X(30)  VALUE SPACES.
006800
006900 01  WS-SWITCHES.
007000     05  WS-MATCH-FOUND-SW     PIC X(3)   VALUE 'NO '.
007100         88  WS-KEYWORD-MATCH-FOUND           VALUE 'YES'.
007200     05  WS-MATCH-EXACT-SW     PIC X(3)   VALUE 'NO '.
007300         88  WS-KEYWORD-MATCH-EXACT           VALUE 'YES'.
007400     05  WS-CAT-FOUND-SW       PIC X(3)   VALUE 'NO '.
007500         88  WS-CATEGORY-FOUND                VALUE 'YES'.
007600     05  WS-TOKEN-QUALIFIES-SW PIC X(3)   VALUE 'NO '.
007700     05  FILLER                PIC X(10).
007800
007900 01  WS-WORK-FIELDS.
008000     05  WS-DESC-LOWER         PIC X(255).
008100     05  WS-DESC-LOWER-R REDEFINES WS-DESC-LOWER.
008200         10  WS-DESC-FIRST-CHAR    PIC X(1).
008300         10  WS-DESC-REMAINDER     PIC X(254).
008400     05  WS-DESC-LEN           PIC 9(3)  COMP.
008500     05  WS-KEYWORD-WORK       PIC X(120).
008600     05  WS-KEYWORD-WORK-R REDEFINES WS-KEYWORD-WORK.
008700         10  WS-KEYWORD-FIRST-CHAR PIC X(1).
008800         10  WS-KEYWORD-REMAINDER  PIC X(119).
008900     05  WS-KEYWORD-LEN        PIC 9(3)  COMP.
009000     05  WS-TOKEN-WORK         PIC X(60).
009100     05  WS-TOKEN-LEN          PIC 9(3)  COMP.
009200     05  WS-WORD-START         PIC 9(3)  COMP.
009300     05  WS-WORD-LEN           PIC 9(3)  COMP.
009400     05  WS-FOUND-CAT-NAME     PIC X(50).
009500     05  WS-LOOKUP-CAT-ID      PIC X(36).
009600     05  WS-LOOKUP-CAT-NAME    PIC X(50).
009700     05  WS-COMPARE-NAME-1     PIC X(50).
009800     05  WS-COMPARE-NAME-2     PIC X(50).
009900     05  FILLER                PIC X(20).
010000
010100 01  WS-SUBSCRIPTS.
010200     05  SBX-1                 PIC 9(4)  COMP.
010300     05  SBX-2                 PIC 9(4)  COMP.
010400     05  WS-FIRST-SPACE-POS    PIC 9(4)  COMP.
010500     05  FILLER                PIC X(4).
010600
010700 01  WS-COMPARE-CHARS.
010800     05  WS-BEFORE-CH          PIC X(1)  VALUE SPACE.
010900     05  WS-AFTER-CH           PIC X(1)  VALUE SPACE.
011000     05  FILLER                PIC X(8).
011100
011200 01  WS-CANDIDATE-CONTROLS.
011300     05  WS-CAND-MAX-ROWS      PIC 9(2)  COMP  VALUE 25.
011400     05  WS-CAND-COUNT         PIC 9(2)  COMP  VALUE ZERO.
011500     05  FILLER                PIC X(4).
011600
011700 01  WS-CANDIDATE-TABLE.
011800     05  WS-CAND-ENTRY OCCURS 25 TIMES
011900                       INDEXED BY WS-CAND-IX.
012000         10  WS-CAND-CATEGORY-ID   PIC X(36).
012100         10  WS-CAND-CATEGORY-NM   PIC X(50).
012200         10  WS-CAND-CONFIDENCE    PIC 9V99.
012300         10  WS-CAND-CONFIDENCE-X REDEFINES WS-CAND-CONFIDENCE
012400                                   PIC XXX.
012500
012600 01  WS-BEST-CANDIDATE.
012700     05  WS-BEST-CATEGORY-ID       PIC X(36).
012800     05  WS-BEST-CATEGORY-NAME     PIC X(50).
012900     05  WS-BEST-CONFIDENCE        PIC 9V99.
013000     05  FILLER                    PIC X(10).
013100
013200*    CONFIDENCE LEVELS AND AMOUNT/PERSONALIZATION TUNING
013300*    CONSTANTS ARE COMPILED IN FROM THE SHARED COPYBOOK - THEY
013400*    ARE NOT PASSED ON THE CALL, THIS IS NOT CALLER-SUPPLIED DATA.
013500     COPY SBWRKARE.
013600
013700 LINKAGE SECTION.
013800
013900 01  LK-REQUEST.
014000     05  LK-USER-ID            PIC X(36).
014100     05  LK-USER-PRESENT-SW    PIC X(1).
014200         88  LK-USER-PRESENT           VALUE 'Y'.
014300     05  LK-DESCRIPTION        PIC X(255).
014400     05  LK-AMOUNT             PIC S9(9)V99 COMP-3.
014500     05  LK-AMOUNT-PRESENT-SW  PIC X(1).
014600         88  LK-AMOUNT-GIVEN           VALUE 'Y'.
014700     05  LK-TYPE-CDE           PIC X(7).
014800         88  LK-TYPE-IS-INCOME         VALUE 'INCOME '.
014900         88  LK-TYPE-IS-EXPENSE        VALUE 'EXPENSE'.
015000     05  LK-TYPE-PRESENT-SW    PIC X(1).
015100         88  LK-TYPE-PRESENT           VALUE 'Y'.
015200     05  FILLER                PIC X(10).
015300
015400 01  LK-RESULT.
015500     05  LK-RES-CATEGORY-ID    PIC X(36).
015600     05  LK-RES-CATEGORY-NAME  PIC X(50).
015700     05  LK-RES-CONFIDENCE     PIC 9V99.
015800     05  LK-RES-FOUND-SW       PIC X(1).
015900         88  LK-RESULT-FOUND           VALUE 'Y'.
016000     05  FILLER                PIC X(10).
016100
016200*    CATEGORY, RULE, AND PERSONALIZATION TABLES - LOADED AND
016300*    OWNED BY THE CALLER (SB020), SEARCHED HERE BY REFERENCE.
016400     COPY SBCATTB.
016500     COPY SBRULETB.
016600     COPY SBPERSRC.
016700
016800 PROCEDURE DIVISION USING LK-REQUEST LK-RESULT
016900                          SBCT-CONTROLS SBCT-TABLE
017000                          SBRL-CONTROLS SBRL-TABLE
017100                          SBPS-CONTROLS SBPS-TABLE.
017200
017300 000-MAINLINE SECTION.
017400
017500     MOVE 'SB010 SCORING STARTED' TO WS-PROGRAM-STATUS.
017600     PERFORM 100-INIT-RESULT THRU 100-EXIT.
017700     IF LK-TYPE-PRESENT
017800        PERFORM 200-BUILD-PERSONAL-CAND THRU 200-EXIT
017900        PERFORM 300-BUILD-KEYWORD-CAND THRU 300-EXIT
018000        PERFORM 400-BUILD-AMOUNT-CAND THRU 400-EXIT
018100        PERFORM 500-PICK-BEST-CANDIDATE THRU 500-EXIT.
018200     MOVE 'SB010 SCORING ENDED' TO WS-PROGRAM-STATUS.
018300     GOBACK.
018400
018500
018600 100-INIT-RESULT.
018700
018800     MOVE SPACES TO LK-RES-CATEGORY-ID.
018900     MOVE SPACES TO LK-RES-CATEGORY-NAME.
019000     MOVE ZERO   TO LK-RES-CONFIDENCE.
019100     MOVE 'N'    TO LK-RES-FOUND-SW.
019200     MOVE ZERO   TO WS-CAND-COUNT.
019300     MOVE SPACES TO WS-DESC-LOWER.
019400     MOVE ZERO   TO WS-DESC-LEN.
019500     IF LK-DESCRIPTION NOT = SPACES
019600        MOVE LK-DESCRIPTION TO WS-DESC-LOWER
019700        INSPECT WS-DESC-LOWER CONVERTING
019800            'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
019900         TO 'abcdefghijklmnopqrstuvwxyz'
020000        PERFORM 211-FIND-DESC-LENGTH THRU 211-EXIT.
020100
020200 100-EXIT.
020300     EXIT.
020400
020500
020600*---------------------------------------------------------------*
020700*    PERSONALIZED CANDIDATE - BUSINESS RULE: A CATEGORY MUST    *
020800*    HAVE BEEN THIS USER'S ACTUAL CHOICE AT LEAST                *
020900*    SBWK-PERSONAL-THRESHOLD TIMES FOR THE FIRST QUALIFYING      *
021000*    DESCRIPTION TOKEN.                                          *
021100*---------------------------------------------------------------*
021200 200-BUILD-PERSONAL-CAND.
021300
021400     IF LK-USER-PRESENT AND WS-DESC-LEN GREATER THAN ZERO
021500        PERFORM 210-EXTRACT-TOKEN THRU 210-EXIT
021600        IF WS-TOKEN-LEN GREATER THAN ZERO
021700           AND SBPS-ROW-COUNT GREATER THAN ZERO
021800              PERFORM 220-SEARCH-PERSONAL-TABLE THRU 220-EXIT.
021900
022000 200-EXIT.
022100     EXIT.
022200
022300
022400 210-EXTRACT-TOKEN.
022500
022600     MOVE SPACES TO WS-TOKEN-WORK.
022700     MOVE ZERO   TO WS-TOKEN-LEN.
022800     MOVE 'NO '  TO WS-TOKEN-QUALIFIES-SW.
022900     MOVE 1      TO WS-WORD-START.
023000     PERFORM 213-SCAN-NEXT-WORD THRU 213-EXIT
023100        UNTIL WS-WORD-START GREATER THAN WS-DESC-LEN
023200           OR WS-TOKEN-QUALIFIES-SW = 'YES'.
023300     IF WS-TOKEN-QUALIFIES-SW = 'NO '
023400        MOVE WS-DESC-LEN TO SBX-2
023500        IF SBX-2 GREATER THAN 60
023600           MOVE 60 TO SBX-2.
023700     IF WS-TOKEN-QUALIFIES-SW = 'NO ' AND SBX-2 GREATER THAN ZERO
023800        MOVE WS-DESC-LOWER (1:SBX-2) TO WS-TOKEN-WORK
023900        MOVE SBX-2 TO WS-TOKEN-LEN.
024000
024100 210-EXIT.
024200     EXIT.
024300
024400
024500 211-FIND-DESC-LENGTH.
024600
024700     MOVE 255 TO WS-DESC-LEN.
024800     PERFORM 212-TRIM-DESC-TRAIL THRU 212-EXIT
024900        UNTIL WS-DESC-LEN = ZERO
025000           OR WS-DESC-LOWER (WS-DESC-LEN:1) NOT = SPACE.
025100
025200 211-EXIT.
025300     EXIT.
025400
025500
025600 212-TRIM-DESC-TRAIL.
025700
025800     SUBTRACT 1 FROM WS-DESC-LEN.
025900
026000 212-EXIT.
026100     EXIT.
026200
026300
026400 213-SCAN-NEXT-WORD.
026500
026600     MOVE ZERO TO WS-FIRST-SPACE-POS.
026700     MOVE WS-WORD-START TO SBX-1.
026800     PERFORM 214-FIND-NEXT-SPACE THRU 214-EXIT
026900        UNTIL SBX-1 GREATER THAN WS-DESC-LEN
027000           OR WS-FIRST-SPACE-POS GREATER THAN ZERO.
027100     IF WS-FIRST-SPACE-POS GREATER THAN ZERO
027200        COMPUTE WS-WORD-LEN = WS-FIRST-SPACE-POS - WS-WORD-START
027300     ELSE
027400        COMPUTE WS-WORD-LEN = WS-DESC-LEN - WS-WORD-START + 1.
027500     IF WS-WORD-LEN NOT LESS THAN SBWK-MIN-TOKEN-LEN
027600        MOVE WS-WORD-LEN TO SBX-2
027700        IF SBX-2 GREATER THAN 60
027800           MOVE 60 TO SBX-2
027900        MOVE WS-DESC-LOWER (WS-WORD-START:SBX-2) TO WS-TOKEN-WORK
028000        MOVE SBX-2 TO WS-TOKEN-LEN
028100        MOVE 'YES' TO WS-TOKEN-QUALIFIES-SW
028200     ELSE
028300        IF WS-FIRST-SPACE-POS GREATER THAN ZERO
028400           COMPUTE WS-WORD-START = WS-FIRST-SPACE-POS + 1
028500        ELSE
028600           COMPUTE WS-WORD-START = WS-DESC-LEN + 1.
028700
028800 213-EXIT.
028900     EXIT.
029000
029100
029200 214-FIND-NEXT-SPACE.
029300
029400     IF WS-DESC-LOWER (SBX-1:1) = SPACE
029500        MOVE SBX-1 TO WS-FIRST-SPACE-POS
029600     ELSE
029700        ADD 1 TO SBX-1.
029800
029900 214-EXIT.
030000     EXIT.
030100
030200
030300 220-SEARCH-PERSONAL-TABLE.
030400
030500     SET SBPS-IX TO 1.
030600     SEARCH SBPS-ENTRY
030700         AT END
030800            CONTINUE
030900         WHEN SBPS-USER-ID (SBPS-IX) = LK-USER-ID
031000          AND SBPS-TOKEN (SBPS-IX) = WS-TOKEN-WORK
031100          AND SBPS-CORRECT-COUNT (SBPS-IX)
031200                 NOT LESS THAN SBWK-PERSONAL-THRESHOLD
031300            PERFORM 225-ADD-PERSONAL-CANDIDATE THRU 225-EXIT.
031400
031500 220-EXIT.
031600     EXIT.
031700
031800
031900 225-ADD-PERSONAL-CANDIDATE.
032000
032100     MOVE SBPS-CATEGORY-ID (SBPS-IX) TO WS-LOOKUP-CAT-ID.
032200     PERFORM 600-LOOKUP-CATEGORY-NAME THRU 600-EXIT.
032300     IF WS-CATEGORY-FOUND AND WS-CAND-COUNT LESS THAN
032400                                         WS-CAND-MAX-ROWS
032500        ADD 1 TO WS-CAND-COUNT
032600        SET WS-CAND-IX TO WS-CAND-COUNT
032700        MOVE WS-LOOKUP-CAT-ID  TO WS-CAND-CATEGORY-ID (WS-CAND-IX)
032800        MOVE WS-FOUND-CAT-NAME TO WS-CAND-CATEGORY-NM (WS-CAND-IX)
032900        MOVE SBWK-PERSONALIZED-CF TO
033000                               WS-CAND-CONFIDENCE (WS-CAND-IX).
033100
033200 225-EXIT.
033300     EXIT.
033400
033500
033600*---------------------------------------------------------------*
033700*    KEYWORD-RULE CANDIDATES - BUSINESS RULE: RULE MUST BE FOR  *
033800*    THE SAME TRANSACTION TYPE, HAVE A KEYWORD AND A LINKED      *
033900*    CATEGORY.  A WHOLE-WORD MATCH SCORES EXACT-MATCH-CF, A      *
034000*    SUBSTRING-ONLY MATCH SCORES PARTIAL-MATCH-CF.               *
034100*---------------------------------------------------------------*
034200 300-BUILD-KEYWORD-CAND.
034300
034400     IF WS-DESC-LEN GREATER THAN ZERO
034500             AND SBRL-ROW-COUNT GREATER THAN ZERO
034600        PERFORM 310-TEST-KEYWORD-RULE THRU 310-EXIT
034700           VARYING SBRL-IX FROM 1 BY 1
034800              UNTIL SBRL-IX GREATER THAN SBRL-ROW-COUNT.
034900
035000 300-EXIT.
035100     EXIT.
035200
035300
035400 310-TEST-KEYWORD-RULE.
035500
035600     IF SBRL-KEYWORD (SBRL-IX) NOT = SPACES
035700        AND SBRL-CATEGORY-ID (SBRL-IX) NOT = SPACES
035800        AND SBRL-TYPE-CDE (SBRL-IX) = LK-TYPE-CDE
035900        MOVE SBRL-KEYWORD (SBRL-IX) TO WS-KEYWORD-WORK
036000        INSPECT WS-KEYWORD-WORK CONVERTING
036100            'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
036200         TO 'abcdefghijklmnopqrstuvwxyz'
036300        PERFORM 315-FIND-KEYWORD-LENGTH THRU 315-EXIT
036400        IF WS-KEYWORD-LEN GREATER THAN ZERO
036500           PERFORM 320-CK-WHOLE-WORD THRU 320-EXIT
036600           IF WS-KEYWORD-MATCH-FOUND
036700              MOVE SBRL-CATEGORY-ID (SBRL-IX) TO WS-LOOKUP-CAT-ID
036800              PERFORM 600-LOOKUP-CATEGORY-NAME THRU 600-EXIT
036900              IF WS-CATEGORY-FOUND
037000                 PERFORM 325-ADD-KEYWORD-CANDIDATE THRU
037100                                                    325-EXIT.
037200
037300 310-EXIT.
037400     EXIT.
037500
037600
037700 315-FIND-KEYWORD-LENGTH.
037800
037900     MOVE 120 TO WS-KEYWORD-LEN.
038000     PERFORM 316-TRIM-KEYWORD-TRAIL THRU 316-EXIT
038100        UNTIL WS-KEYWORD-LEN = ZERO
038200           OR WS-KEYWORD-WORK (WS-KEYWORD-LEN:1) NOT = SPACE.
038300
038400 315-EXIT.
038500     EXIT.
038600
038700
038800 316-TRIM-KEYWORD-TRAIL.
038900
039000     SUBTRACT 1 FROM WS-KEYWORD-LEN.
039100
039200 316-EXIT.
039300     EXIT.
039400
039500
039600 320-CK-WHOLE-WORD.
039700
039800     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
039900     MOVE 'NO ' TO WS-MATCH-EXACT-SW.
040000     IF WS-KEYWORD-LEN NOT GREATER THAN WS-DESC-LEN
040100        MOVE 1 TO SBX-1
040200        PERFORM 321-SCAN-FOR-KEYWORD THRU 321-EXIT
040300           UNTIL SBX-1 GREATER THAN
040400                    (WS-DESC-LEN - WS-KEYWORD-LEN + 1)
040500              OR WS-KEYWORD-MATCH-FOUND.
040600
040700 320-EXIT.
040800     EXIT.
040900
041000
041100 321-SCAN-FOR-KEYWORD.
041200
041300     IF WS-DESC-LOWER (SBX-1:WS-KEYWORD-LEN) =
041400                       WS-KEYWORD-WORK (1:WS-KEYWORD-LEN)
041500        MOVE 'YES' TO WS-MATCH-FOUND-SW
041600        PERFORM 322-CK-BOUNDARY THRU 322-EXIT
041700     ELSE
041800        ADD 1 TO SBX-1.
041900
042000 321-EXIT.
042100     EXIT.
042200
042300
042400 322-CK-BOUNDARY.
042500
042600     IF SBX-1 = 1
042700        MOVE SPACE TO WS-BEFORE-CH
042800     ELSE
042900        MOVE WS-DESC-LOWER (SBX-1 - 1:1) TO WS-BEFORE-CH.
043000     COMPUTE SBX-2 = SBX-1 + WS-KEYWORD-LEN.
043100     IF SBX-2 GREATER THAN WS-DESC-LEN
043200        MOVE SPACE TO WS-AFTER-CH
043300     ELSE
043400        MOVE WS-DESC-LOWER (SBX-2:1) TO WS-AFTER-CH.
043500     IF WS-BEFORE-CH NOT WORD-CHARACTER
043600        AND WS-AFTER-CH NOT WORD-CHARACTER
043700        MOVE 'YES' TO WS-MATCH-EXACT-SW
043800     ELSE
043900        MOVE 'NO ' TO WS-MATCH-EXACT-SW.
044000
044100 322-EXIT.
044200     EXIT.
044300
044400
044500 325-ADD-KEYWORD-CANDIDATE.
044600
044700     IF WS-CAND-COUNT LESS THAN WS-CAND-MAX-ROWS
044800        ADD 1 TO WS-CAND-COUNT
044900        SET WS-CAND-IX TO WS-CAND-COUNT
045000        MOVE WS-LOOKUP-CAT-ID  TO WS-CAND-CATEGORY-ID (WS-CAND-IX)
045100        MOVE WS-FOUND-CAT-NAME TO WS-CAND-CATEGORY-NM (WS-CAND-IX)
045200        IF WS-KEYWORD-MATCH-EXACT
045300           MOVE SBWK-EXACT-MATCH-CF TO
045400                                  WS-CAND-CONFIDENCE (WS-CAND-IX)
045500        ELSE
045600           MOVE SBWK-PARTIAL-MATCH-CF TO
045700                                  WS-CAND-CONFIDENCE (WS-CAND-IX).
045800
045900 325-EXIT.
046000     EXIT.
046100
046200
046300*---------------------------------------------------------------*
046400*    AMOUNT-HEURISTIC CANDIDATE - ONLY WHEN THE CALLER SUPPLIED *
046500*    AN AMOUNT.  SEE SBWRKARE FOR THE BREAKPOINTS AND TARGET     *
046600*    CATEGORY NAMES.                                             *
046700*---------------------------------------------------------------*
046800 400-BUILD-AMOUNT-CAND.
046900
047000     IF LK-AMOUNT-GIVEN
047100        IF LK-AMOUNT GREATER THAN SBWK-LARGE-AMOUNT-BRK
047200           PERFORM 410-CK-LARGE-AMOUNT THRU 410-EXIT
047300        ELSE
047400           IF LK-AMOUNT LESS THAN SBWK-SMALL-AMOUNT-BRK
047500              PERFORM 420-CK-SMALL-AMOUNT THRU 420-EXIT.
047600
047700 400-EXIT.
047800     EXIT.
047900
048000
048100 410-CK-LARGE-AMOUNT.
048200
048300     IF LK-TYPE-IS-EXPENSE
048400        MOVE SBWK-EXP-LARGE-NAME TO WS-LOOKUP-CAT-NAME
048500     ELSE
048600        IF LK-TYPE-IS-INCOME
048700           MOVE SBWK-INC-LARGE-NAME TO WS-LOOKUP-CAT-NAME
048800        ELSE
048900           MOVE SPACES TO WS-LOOKUP-CAT-NAME.
049000     IF WS-LOOKUP-CAT-NAME NOT = SPACES
049100        PERFORM 610-LOOKUP-CATEGORY-BY-NAME THRU 610-EXIT
049200        IF WS-CATEGORY-FOUND
049300           PERFORM 430-ADD-AMOUNT-CANDIDATE THRU 430-EXIT.
049400
049500 410-EXIT.
049600     EXIT.
049700
049800
049900 420-CK-SMALL-AMOUNT.
050000
050100     IF LK-TYPE-IS-EXPENSE
050200        MOVE SBWK-EXP-SMALL-NAME TO WS-LOOKUP-CAT-NAME
050300     ELSE
050400        IF LK-TYPE-IS-INCOME
050500           MOVE SBWK-INC-SMALL-NAME TO WS-LOOKUP-CAT-NAME
050600        ELSE
050700           MOVE SPACES TO WS-LOOKUP-CAT-NAME.
050800     MOVE 'NO ' TO WS-CAT-FOUND-SW.
050900     IF WS-LOOKUP-CAT-NAME NOT = SPACES
051000        PERFORM 610-LOOKUP-CATEGORY-BY-NAME THRU 610-EXIT.
051100     IF WS-CATEGORY-FOUND
051200        PERFORM 430-ADD-AMOUNT-CANDIDATE THRU 430-EXIT
051300     ELSE
051400        IF LK-TYPE-IS-EXPENSE
051500           MOVE SBWK-EXP-SMALL-FALLBACK TO WS-LOOKUP-CAT-NAME
051600           PERFORM 610-LOOKUP-CATEGORY-BY-NAME THRU 610-EXIT
051700           IF WS-CATEGORY-FOUND
051800              PERFORM 430-ADD-AMOUNT-CANDIDATE THRU 430-EXIT
051900        ELSE
052000           IF LK-TYPE-IS-INCOME
052100              MOVE SBWK-INC-SMALL-FALLBACK TO WS-LOOKUP-CAT-NAME
052200              PERFORM 610-LOOKUP-CATEGORY-BY-NAME THRU 610-EXIT
052300              IF WS-CATEGORY-FOUND
052400                 PERFORM 430-ADD-AMOUNT-CANDIDATE THRU
052500                                                   430-EXIT.
052600
052700 420-EXIT.
052800     EXIT.
052900
053000
053100 430-ADD-AMOUNT-CANDIDATE.
053200
053300     IF WS-CAND-COUNT LESS THAN WS-CAND-MAX-ROWS
053400        ADD 1 TO WS-CAND-COUNT
053500        SET WS-CAND-IX TO WS-CAND-COUNT
053600        MOVE WS-LOOKUP-CAT-ID  TO WS-CAND-CATEGORY-ID (WS-CAND-IX)
053700        MOVE WS-FOUND-CAT-NAME TO WS-CAND-CATEGORY-NM (WS-CAND-IX)
053800        MOVE SBWK-AMOUNT-HEUR-CF TO
053900                               WS-CAND-CONFIDENCE (WS-CAND-IX).
054000
054100 430-EXIT.
054200     EXIT.
054300
054400
054500*---------------------------------------------------------------*
054600*    BEST-CANDIDATE REDUCTION - BUSINESS RULE: HIGHEST           *
054700*    CONFIDENCE WINS; ON AN EXACT TIE THE CATEGORY NAME THAT     *
054800*    SORTS FIRST ALPHABETICALLY (CASE-INSENSITIVE) WINS; A       *
054900*    BLANK NAME NEVER BEATS A NON-BLANK ONE.  THE WINNER IS      *
055000*    THEN SUPPRESSED IF ITS CONFIDENCE IS BELOW                  *
055100*    SBWK-MIN-CONFIDENCE-CF.                                     *
055200*---------------------------------------------------------------*
055300 500-PICK-BEST-CANDIDATE.
055400
055500     MOVE SPACES TO WS-BEST-CATEGORY-ID.
055600     MOVE SPACES TO WS-BEST-CATEGORY-NAME.
055700     MOVE ZERO   TO WS-BEST-CONFIDENCE.
055800     IF WS-CAND-COUNT GREATER THAN ZERO
055900        PERFORM 510-COMPARE-CANDIDATE THRU 510-EXIT
056000           VARYING WS-CAND-IX FROM 1 BY 1
056100              UNTIL WS-CAND-IX GREATER THAN WS-CAND-COUNT.
056200     IF WS-CAND-COUNT GREATER THAN ZERO
056300        AND WS-BEST-CONFIDENCE NOT LESS THAN
056400                                SBWK-MIN-CONFIDENCE-CF
056500        MOVE WS-BEST-CATEGORY-ID   TO LK-RES-CATEGORY-ID
056600        MOVE WS-BEST-CATEGORY-NAME TO LK-RES-CATEGORY-NAME
056700        MOVE WS-BEST-CONFIDENCE    TO LK-RES-CONFIDENCE
056800        MOVE 'Y'                   TO LK-RES-FOUND-SW.
056900
057000 500-EXIT.
057100     EXIT.
057200
057300
057400 510-COMPARE-CANDIDATE.
057500
057600     IF WS-BEST-CATEGORY-NAME = SPACES
057700        PERFORM 520-TAKE-CANDIDATE THRU 520-EXIT
057800     ELSE
057900        IF WS-CAND-CONFIDENCE (WS-CAND-IX) GREATER THAN
058000                                            WS-BEST-CONFIDENCE
058100           PERFORM 520-TAKE-CANDIDATE THRU 520-EXIT
058200        ELSE
058300           IF WS-CAND-CONFIDENCE (WS-CAND-IX) =
058400                                            WS-BEST-CONFIDENCE
058500              PERFORM 515-CK-NAME-TIEBREAK THRU 515-EXIT.
058600
058700 510-EXIT.
058800     EXIT.
058900
059000
059100 515-CK-NAME-TIEBREAK.
059200
059300     MOVE WS-CAND-CATEGORY-NM (WS-CAND-IX) TO WS-COMPARE-NAME-1.
059400     INSPECT WS-COMPARE-NAME-1 CONVERTING
059500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
059600      TO 'abcdefghijklmnopqrstuvwxyz'.
059700     MOVE WS-BEST-CATEGORY-NAME TO WS-COMPARE-NAME-2.
059800     INSPECT WS-COMPARE-NAME-2 CONVERTING
059900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
060000      TO 'abcdefghijklmnopqrstuvwxyz'.
060100     IF WS-COMPARE-NAME-1 LESS THAN WS-COMPARE-NAME-2
060200        PERFORM 520-TAKE-CANDIDATE THRU 520-EXIT.
060300
060400 515-EXIT.
060500     EXIT.
060600
060700
060800 520-TAKE-CANDIDATE.
060900
061000     MOVE WS-CAND-CATEGORY-ID (WS-CAND-IX) TO WS-BEST-CATEGORY-ID.
061100     MOVE WS-CAND-CATEGORY-NM (WS-CAND-IX) TO
061200                                         WS-BEST-CATEGORY-NAME.
061300     MOVE WS-CAND-CONFIDENCE (WS-CAND-IX) TO WS-BEST-CONFIDENCE.
061400
061500 520-EXIT.
061600     EXIT.
061700
061800
061900*---------------------------------------------------------------*
062000*    SHARED LOOKUP HELPERS AGAINST THE IN-STORAGE CATEGORY       *
062100*    TABLE.  600 LOOKS UP BY ID (KEYWORD AND PERSONALIZED        *
062200*    CANDIDATES KNOW THE CATEGORY ID).  610 LOOKS UP BY NAME,    *
062300*    CASE-INSENSITIVE (THE AMOUNT HEURISTIC ONLY KNOWS A NAME).  *
062400*---------------------------------------------------------------*
062500 600-LOOKUP-CATEGORY-NAME.
062600
062700     MOVE 'NO ' TO WS-CAT-FOUND-SW.
062800     SET SBCT-IX TO 1.
062900     SEARCH SBCT-ENTRY
063000         AT END
063100            MOVE 'NO ' TO WS-CAT-FOUND-SW
063200         WHEN SBCT-KEY-ID (SBCT-IX) = WS-LOOKUP-CAT-ID
063300            MOVE 'YES' TO WS-CAT-FOUND-SW
063400            MOVE SBCT-NAME (SBCT-IX) TO WS-FOUND-CAT-NAME.
063500
063600 600-EXIT.
063700     EXIT.
063800
063900
064000 610-LOOKUP-CATEGORY-BY-NAME.
064100
064200     MOVE 'NO ' TO WS-CAT-FOUND-SW.
064300     MOVE WS-LOOKUP-CAT-NAME TO WS-COMPARE-NAME-1.
064400     INSPECT WS-COMPARE-NAME-1 CONVERTING
064500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
064600      TO 'abcdefghijklmnopqrstuvwxyz'.
064700     SET SBCT-IX TO 1.
064800     IF SBCT-ROW-COUNT GREATER THAN ZERO
064900        PERFORM 615-SCAN-NAME-TABLE THRU 615-EXIT
065000           UNTIL SBCT-IX GREATER THAN SBCT-ROW-COUNT
065100              OR WS-CATEGORY-FOUND.
065200
065300 610-EXIT.
065400     EXIT.
065500
065600
065700 615-SCAN-NAME-TABLE.
065800
065900     MOVE SBCT-NAME (SBCT-IX) TO WS-COMPARE-NAME-2.
066000     INSPECT WS-COMPARE-NAME-2 CONVERTING
066100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
066200      TO 'abcdefghijklmnopqrstuvwxyz'.
066300     IF WS-COMPARE-NAME-2 = WS-COMPARE-NAME-1
066400        MOVE 'YES' TO WS-CAT-FOUND-SW
066500        MOVE SBCT-KEY-ID (SBCT-IX) TO WS-LOOKUP-CAT-ID
066600        MOVE SBCT-NAME (SBCT-IX)   TO WS-FOUND-CAT-NAME
066700     ELSE
066800        SET SBCT-IX UP BY 1.
066900
067000 615-EXIT.
067100     EXIT.
067200
067300*    END OF PROGRAM SBCAT10
