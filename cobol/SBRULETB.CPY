000100******************************************************************
000200*    COPYBOOK:  SBRULETB                                        *
000300*    SMART BUDGET SUBSYSTEM - IN-STORAGE KEYWORD RULE TABLE      *
000400*                                                                *
000500*    THE RULE FILE IS SMALL REFERENCE DATA, MAINTAINED OFF-LINE  *
000600*    BY THE CATEGORY ADMINISTRATION SCREENS (NOT PART OF THIS    *
000700*    SUBSYSTEM).  THE BULK DRIVER (SBCAT20) LOADS IT ONE TIME    *
000800*    AND PASSES IT BY REFERENCE TO THE SCORING SUBPROGRAM        *
000900*    (SBCAT10), WHICH SEARCHES IT ONCE PER TRANSACTION.          *
001000*                                                                *
001100*    CHANGE HISTORY                                              *
001200*    ----------------------------------------------------------  *
001300*    08/02/94  DPRATT   ORIGINAL TABLE COPYBOOK FOR SB010        *
001400*    11/18/97  TMARCHET RAISED SBRL-MAX-ROWS TO 2000 - KEYWORD   *
001500*              LIST OUTGREW THE ORIGINAL 500-ROW LIMIT (CR204)   *
001600******************************************************************
001700 01  SBRL-CONTROLS.
001800     05  SBRL-MAX-ROWS                 PIC 9(4)  COMP  VALUE 2000.
001900     05  SBRL-ROW-COUNT                PIC 9(4)  COMP  VALUE ZERO.
002000 01  SBRL-TABLE.
002100     05  SBRL-ENTRY OCCURS 2000 TIMES
002200                   INDEXED BY SBRL-IX.
002300         10  SBRL-ID                   PIC 9(9).
002400         10  SBRL-KEYWORD              PIC X(120).
002500         10  SBRL-TYPE-CDE             PIC X(7).
002600         10  SBRL-CATEGORY-ID          PIC X(36).
002700         10  FILLER                    PIC X(10).
