000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SBCAT40.
000300 AUTHOR.        M. ESCOBEDO.
000400 INSTALLATION.  MIDLAND BUDGET SERVICES - SYSTEMS DIVISION.
000500 DATE-WRITTEN.  05/11/1996.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*    SBCAT40 - CATEGORIZATION ACCURACY METRICS REPORT           *
001100*                                                                *
001200*    READS AN OPTIONAL ONE-CARD DATE WINDOW, SELECTS EVERY      *
001300*    FEEDBACK RECORD WHOSE FDBK-CREATED-DATE FALLS IN THE       *
001400*    WINDOW, SORTS THEM BY ACTUAL-CATEGORY-ID AND PRINTS A      *
001500*    TOTAL/ACCEPTED/REJECTED/ACCURACY LINE FOR EACH CATEGORY    *
001600*    (CONTROL BREAK) FOLLOWED BY ONE OVERALL TOTALS LINE.       *
001700*    MODELLED ON THE AGED TRIAL BALANCE CONTROL BREAK REPORT -  *
001800*    SAME SORT/BREAK/GRAND-TOTAL SHAPE, DIFFERENT BUSINESS.     *
001900*                                                                *
002000*    CHANGE HISTORY                                             *
002100*    -----------------------------------------------------------*
002200*    05/11/96  MESCOBED ORIGINAL PROGRAM - SB040 CONVERSION,    *
002300*              CONTROL BREAK ON ACTUAL CATEGORY ID              *
002400*    11/18/97  TMARCHET NO CHANGE REQUIRED - CATEGORY ID        *
002500*              REMAINS X(36) IN THIS PROGRAM'S SORT WORK AREA   *
002600*              (CR204)                                          *
002700*    09/20/99  LTRAN    Y2K REVIEW - DATE WINDOW EDIT AND       *
002800*              FDBK-CREATED-DATE COMPARISON CONFIRMED FULL      *
002900*              4-DIGIT CENTURY, NO WINDOWING LOGIC CHANGED      *
003000*    06/30/01  JFENN    DATE WINDOW IS NOW OPTIONAL ON EITHER   *
003100*              END - A BLANK CARD REPORTS ON THE WHOLE FILE     *
003200*              (CR255)                                          *
003300*****************************************************************
003400*
003500 ENVIRONMENT DIVISION.
003600*
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-390.
003900 OBJECT-COMPUTER.   IBM-390.
004000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400*
004500     SELECT PARM-FILE         ASSIGN TO UT-S-PARMFIL
004600                               FILE STATUS IS WS-PARMFIL-STATUS.
004700     SELECT FEEDBACK-FILE     ASSIGN TO UT-S-FDBKFIL
004800                               FILE STATUS IS WS-FDBKFIL-STATUS.
004900     SELECT SW-FDBK-SORT-FILE ASSIGN TO UT-S-SORTFILE.
005000     SELECT METRICS-RPT       ASSIGN TO UT-S-METRPT
005100                               FILE STATUS IS WS-METRPT-STATUS.
005200*
005300 DATA DIVISION.
005400*
005500 FILE SECTION.
005600*
005700 FD  PARM-FILE
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 80 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS PARM-RECORD.
006300*
006400 01  PARM-RECORD.
006500     05  PARM-START-DATE            PIC X(8).
006600     05  PARM-END-DATE              PIC X(8).
006700     05  FILLER                     PIC X(64).
006800*
006900 FD  FEEDBACK-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 474 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS FEEDBACK-FILE-REC.
007500*
007600 01  FEEDBACK-FILE-REC                COPY SBFDBKRC.
007700*
007800 FD  METRICS-RPT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 133 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS METRICS-RPT-LINE.
008400*
008500 01  METRICS-RPT-LINE                 PIC X(133).
008600*
008700 SD  SW-FDBK-SORT-FILE
008800     RECORD CONTAINS 80 CHARACTERS
008900     DATA RECORD IS SW-FDBK-SORT-WORK.
009000*
009100 01  SW-FDBK-SORT-WORK.
009200     05  SRT-ACTUAL-CATEGORY-ID       PIC X(36).
009300     05  SRT-SUGGESTED-CATEGORY-ID    PIC X(36).
009400     05  FILLER                       PIC X(8).
009500*
009600 WORKING-STORAGE SECTION.
009700*
009800 77  WS-PROGRAM-STATUS                PIC X(30)  VALUE SPACES.
009900*
010000 01  WS-SWITCHES.
010100     05  WS-EOF-FDBK-SW                PIC X(3)  VALUE 'NO '.
010200         88  EOF-FDBK                        VALUE 'YES'.
010300     05  WS-EOF-SRT-OUTPUT-SW          PIC X(3)  VALUE 'NO '.
010400         88  EOF-SRT-OUTPUT                  VALUE 'YES'.
010500     05  WS-IN-WINDOW-SW                PIC X(3)  VALUE 'NO '.
010600         88  WS-FDBK-IN-WINDOW               VALUE 'YES'.
010700     05  FILLER                         PIC X(10).
010800*
010900 01  WS-FILE-STATUS-CODES.
011000     05  WS-PARMFIL-STATUS              PIC X(2)  VALUE '00'.
011100     05  WS-FDBKFIL-STATUS               PIC X(2)  VALUE '00'.
011200     05  WS-METRPT-STATUS                PIC X(2)  VALUE '00'.
011250     05  FILLER                          PIC X(6).
011300*
011400 01  WS-PARM-WORK.
011500     05  WS-PARM-START-DATE             PIC 9(8)  VALUE ZERO.
011600     05  WS-PARM-START-DATE-R REDEFINES WS-PARM-START-DATE.
011700         10  WS-PARM-START-CCYY         PIC 9(4).
011800         10  WS-PARM-START-MM           PIC 9(2).
011900         10  WS-PARM-START-DD           PIC 9(2).
012000     05  WS-PARM-END-DATE               PIC 9(8)  VALUE ZERO.
012100     05  WS-PARM-END-DATE-R REDEFINES WS-PARM-END-DATE.
012200         10  WS-PARM-END-CCYY           PIC 9(4).
012300         10  WS-PARM-END-MM             PIC 9(2).
012400         10  WS-PARM-END-DD             PIC 9(2).
012500     05  WS-PARM-STARTDT-SW             PIC X(1)  VALUE 'N'.
012600         88  WS-PARM-STARTDT-GIVEN            VALUE 'Y'.
012700     05  WS-PARM-ENDDT-SW               PIC X(1)  VALUE 'N'.
012800         88  WS-PARM-ENDDT-GIVEN              VALUE 'Y'.
012900     05  FILLER                          PIC X(20).
013000*
013100 01  WS-ACCUMULATORS.
013200     05  WS-READ-CTR        PIC 9(7)  COMP  VALUE ZERO.
013300     05  WS-REL-CTR         PIC 9(7)  COMP  VALUE ZERO.
013400     05  WS-RETR-CTR        PIC 9(7)  COMP  VALUE ZERO.
013500     05  FILLER                         PIC X(10).
013600*
013700 01  WS-REPORT-CONTROLS.
013800     05  WS-PAGE-COUNT       PIC S9(3)  COMP  VALUE ZERO.
013900     05  WS-LINE-SPACING     PIC S9(1)  COMP  VALUE ZERO.
014000     05  FILLER                         PIC X(10).
014100*
014200 01  WS-BREAK-CONTROLS.
014300     05  WS-PREVIOUS-CATEGORY-ID        PIC X(36)  VALUE SPACES.
014400*
014500 01  WS-CURRENT-DATE-FIELDS.
014600     05  WS-CURRENT-DATE               PIC 9(8).
014700     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
014800         10  WS-CURRENT-YEAR           PIC 9(4).
014900         10  WS-CURRENT-MONTH          PIC 9(2).
015000         10  WS-CURRENT-DAY            PIC 9(2).
015100     05  FILLER                         PIC X(10).
015200*
015300 01  WS-CATEGORY-TOTALS.
015400     05  WS-CAT-TOTAL        PIC 9(9)   VALUE ZERO.
015500     05  WS-CAT-ACCEPTED     PIC 9(9)   VALUE ZERO.
015600     05  WS-CAT-REJECTED     PIC 9(9)   VALUE ZERO.
015700     05  WS-CAT-ACCURACY     PIC 9V9(6) VALUE ZERO.
015800*
015900 01  WS-GRAND-TOTALS.
016000     05  WS-GRD-TOTAL        PIC 9(9)   VALUE ZERO.
016100     05  WS-GRD-ACCEPTED     PIC 9(9)   VALUE ZERO.
016200     05  WS-GRD-REJECTED     PIC 9(9)   VALUE ZERO.
016300     05  WS-GRD-ACCURACY     PIC 9V9(6) VALUE ZERO.
016400*
016500 01  HL-HEADER-1.
016600     05  FILLER            PIC X(1)    VALUE SPACES.
016700     05  FILLER            PIC X(31)
016800                  VALUE 'CATEGORIZATION ACCURACY METRICS'.
016900     05  FILLER            PIC X(1)    VALUE SPACES.
017000     05  FILLER            PIC X(12)   VALUE 'REPORT AS OF'.
017100     05  FILLER            PIC X(1)    VALUE SPACES.
017200     05  RPT-DATE          PIC 9(4)/99/99.
017300     05  FILLER            PIC X(40)   VALUE SPACES.
017400     05  FILLER            PIC X(4)    VALUE 'PAGE'.
017500     05  FILLER            PIC X(1)    VALUE SPACES.
017600     05  RPT-PAGE-NO       PIC ZZZ.
017700     05  FILLER            PIC X(29)   VALUE SPACES.
017800*
017900 01  HL-HEADER-2.
018000     05  FILLER            PIC X(3)    VALUE SPACES.
018100     05  FILLER            PIC X(11)   VALUE 'CATEGORY ID'.
018200     05  FILLER            PIC X(25)   VALUE SPACES.
018300     05  FILLER            PIC X(5)    VALUE 'TOTAL'.
018400     05  FILLER            PIC X(3)    VALUE SPACES.
018500     05  FILLER            PIC X(8)    VALUE 'ACCEPTED'.
018600     05  FILLER            PIC X(3)    VALUE SPACES.
018700     05  FILLER            PIC X(8)    VALUE 'REJECTED'.
018800     05  FILLER            PIC X(3)    VALUE SPACES.
018900     05  FILLER            PIC X(8)    VALUE 'ACCURACY'.
019000     05  FILLER            PIC X(56)   VALUE SPACES.
019100*
019200 01  CL-CAT-TOTAL.
019300     05  FILLER            PIC X(3)    VALUE SPACES.
019400     05  CAT-ID-CL         PIC X(36).
019500     05  FILLER            PIC X(4)    VALUE SPACES.
019600     05  TOTAL-CL          PIC ZZZ,ZZ9.
019700     05  FILLER            PIC X(4)    VALUE SPACES.
019800     05  ACCEPTED-CL       PIC ZZZ,ZZ9.
019900     05  FILLER            PIC X(4)    VALUE SPACES.
020000     05  REJECTED-CL       PIC ZZZ,ZZ9.
020100     05  FILLER            PIC X(4)    VALUE SPACES.
020200     05  ACCURACY-CL       PIC 9.999999.
020300     05  FILLER            PIC X(49)   VALUE SPACES.
020400*
020500 01  GTL-OVERALL-TOTALS.
020600     05  FILLER            PIC X(3)    VALUE SPACES.
020700     05  FILLER            PIC X(14)   VALUE 'OVERALL TOTALS'.
020800     05  FILLER            PIC X(22)   VALUE SPACES.
020900     05  FILLER            PIC X(4)    VALUE SPACES.
021000     05  TOTAL-GTL         PIC ZZZ,ZZ9.
021100     05  FILLER            PIC X(4)    VALUE SPACES.
021200     05  ACCEPTED-GTL      PIC ZZZ,ZZ9.
021300     05  FILLER            PIC X(4)    VALUE SPACES.
021400     05  REJECTED-GTL      PIC ZZZ,ZZ9.
021500     05  FILLER            PIC X(4)    VALUE SPACES.
021600     05  ACCURACY-GTL      PIC 9.999999.
021700     05  FILLER            PIC X(49)   VALUE SPACES.
021800*
021900 01  ERROR-MESSAGE-EL                  PIC X(133).
022000*
022100 PROCEDURE DIVISION.
022200*
022300 000-MAINLINE SECTION.
022400*
022500     PERFORM 010-INITIALIZATION THRU 010-EXIT.
022600     SORT SW-FDBK-SORT-FILE
022700          ON ASCENDING KEY SRT-ACTUAL-CATEGORY-ID
022800          INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
022900          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
023000     CLOSE FEEDBACK-FILE
023100           METRICS-RPT.
023200     MOVE ZERO TO RETURN-CODE.
023300     GOBACK.
023400*
023500 010-INITIALIZATION.
023600*
023700     MOVE 'SBCAT40 - EXECUTING' TO WS-PROGRAM-STATUS.
023800     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
023900     OPEN INPUT  PARM-FILE
024000                 FEEDBACK-FILE
024100          OUTPUT METRICS-RPT.
024200     PERFORM 820-READ-PARM-CARD THRU 820-EXIT.
024300     PERFORM 030-EDIT-PARM-CARD THRU 030-EXIT.
024400     CLOSE PARM-FILE.
024500*
024600 010-EXIT.
024700     EXIT.
024800*
024900 030-EDIT-PARM-CARD.
025000*
025100     IF PARM-START-DATE IS NUMERIC AND
025150        PARM-START-DATE NOT = SPACES
025200        MOVE PARM-START-DATE TO WS-PARM-START-DATE
025300        SET WS-PARM-STARTDT-GIVEN TO TRUE.
025400     IF PARM-END-DATE IS NUMERIC AND PARM-END-DATE NOT = SPACES
025500        MOVE PARM-END-DATE TO WS-PARM-END-DATE
025600        SET WS-PARM-ENDDT-GIVEN TO TRUE.
025700*
025800 030-EXIT.
025900     EXIT.
026000*
026100 200-SRT-INPUT-PROCD SECTION.
026200*
026300     MOVE 'NO ' TO WS-EOF-FDBK-SW.
026400     PERFORM 800-READ-FEEDBACK-FILE THRU 800-EXIT.
026500     PERFORM 210-PRSS-FEEDBACK-RECORDS THRU 210-EXIT
026600         UNTIL EOF-FDBK.
026700*
026800 200-EXIT.
026900     EXIT.
027000*
027100 210-PRSS-FEEDBACK-RECORDS.
027200*
027300     PERFORM 214-CK-FEEDBACK-DATE THRU 214-EXIT.
027400     IF WS-FDBK-IN-WINDOW
027500        PERFORM 850-FORMAT-RELEASE THRU 850-EXIT.
027600     PERFORM 800-READ-FEEDBACK-FILE THRU 800-EXIT.
027700*
027800 210-EXIT.
027900     EXIT.
028000*
028100 214-CK-FEEDBACK-DATE.
028200*
028300     MOVE 'YES' TO WS-IN-WINDOW-SW.
028400     IF WS-PARM-STARTDT-GIVEN AND
028450        FDBK-CREATED-DATE < WS-PARM-START-DATE
028500        MOVE 'NO ' TO WS-IN-WINDOW-SW
028600     ELSE
028700        IF WS-PARM-ENDDT-GIVEN AND
028750           FDBK-CREATED-DATE > WS-PARM-END-DATE
028800           MOVE 'NO ' TO WS-IN-WINDOW-SW.
028900*
029000 214-EXIT.
029100     EXIT.
029200*
029300 300-SRT-OUTPUT-PROCD.
029400*
029500     PERFORM 320-INITIALIZE-OUTPUT THRU 320-EXIT.
029600     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
029700     IF NOT EOF-SRT-OUTPUT
029800        MOVE SRT-ACTUAL-CATEGORY-ID TO WS-PREVIOUS-CATEGORY-ID
029900        PERFORM 340-PRSS-SORTED-OUTPUT THRU 340-EXIT
030000            UNTIL EOF-SRT-OUTPUT
030100        PERFORM 400-PRSS-CAT-BREAK THRU 400-EXIT.
030200     PERFORM 500-PRSS-GRAND-TOTALS THRU 500-EXIT.
030300*
030400 300-EXIT.
030500     EXIT.
030600*
030700 320-INITIALIZE-OUTPUT.
030800*
030900     MOVE ZERO TO WS-PAGE-COUNT.
031000     MOVE ZERO TO WS-CAT-TOTAL WS-CAT-ACCEPTED WS-CAT-REJECTED
031100                  WS-CAT-ACCURACY.
031200     MOVE ZERO TO WS-GRD-TOTAL WS-GRD-ACCEPTED WS-GRD-REJECTED
031300                  WS-GRD-ACCURACY.
031400     PERFORM 955-HEADINGS THRU 955-EXIT.
031500*
031600 320-EXIT.
031700     EXIT.
031800*
031900 340-PRSS-SORTED-OUTPUT.
032000*
032100     IF SRT-ACTUAL-CATEGORY-ID NOT = WS-PREVIOUS-CATEGORY-ID
032200        PERFORM 400-PRSS-CAT-BREAK THRU 400-EXIT
032300        MOVE SRT-ACTUAL-CATEGORY-ID TO WS-PREVIOUS-CATEGORY-ID.
032400     ADD 1 TO WS-CAT-TOTAL.
032500     IF SRT-SUGGESTED-CATEGORY-ID = SRT-ACTUAL-CATEGORY-ID
032600        ADD 1 TO WS-CAT-ACCEPTED
032700     ELSE
032800        IF SRT-SUGGESTED-CATEGORY-ID NOT = SPACES
032900           ADD 1 TO WS-CAT-REJECTED.
033000     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
033100*
033200 340-EXIT.
033300     EXIT.
033400*
033500 400-PRSS-CAT-BREAK.
033600*
033700     IF WS-CAT-TOTAL > ZERO
033800        COMPUTE WS-CAT-ACCURACY = WS-CAT-ACCEPTED / WS-CAT-TOTAL
033900     ELSE
034000        MOVE ZERO TO WS-CAT-ACCURACY.
034100     MOVE WS-PREVIOUS-CATEGORY-ID TO CAT-ID-CL.
034200     MOVE WS-CAT-TOTAL            TO TOTAL-CL.
034300     MOVE WS-CAT-ACCEPTED         TO ACCEPTED-CL.
034400     MOVE WS-CAT-REJECTED         TO REJECTED-CL.
034500     MOVE WS-CAT-ACCURACY         TO ACCURACY-CL.
034600     WRITE METRICS-RPT-LINE FROM CL-CAT-TOTAL
034700         AFTER ADVANCING 1 LINE.
034800     ADD WS-CAT-TOTAL    TO WS-GRD-TOTAL.
034900     ADD WS-CAT-ACCEPTED TO WS-GRD-ACCEPTED.
035000     ADD WS-CAT-REJECTED TO WS-GRD-REJECTED.
035100     MOVE ZERO TO WS-CAT-TOTAL WS-CAT-ACCEPTED WS-CAT-REJECTED
035200                  WS-CAT-ACCURACY.
035300*
035400 400-EXIT.
035500     EXIT.
035600*
035700 500-PRSS-GRAND-TOTALS.
035800*
035900     IF WS-GRD-TOTAL > ZERO
036000        COMPUTE WS-GRD-ACCURACY = WS-GRD-ACCEPTED / WS-GRD-TOTAL
036100     ELSE
036200        MOVE ZERO TO WS-GRD-ACCURACY.
036300     MOVE WS-GRD-TOTAL    TO TOTAL-GTL.
036400     MOVE WS-GRD-ACCEPTED TO ACCEPTED-GTL.
036500     MOVE WS-GRD-REJECTED TO REJECTED-GTL.
036600     MOVE WS-GRD-ACCURACY TO ACCURACY-GTL.
036700     WRITE METRICS-RPT-LINE FROM GTL-OVERALL-TOTALS
036800         AFTER ADVANCING 2 LINES.
036900*
037000 500-EXIT.
037100     EXIT.
037200*
037300 800-READ-FEEDBACK-FILE.
037400*
037500     READ FEEDBACK-FILE
037600         AT END
037700            MOVE 'YES' TO WS-EOF-FDBK-SW
037800            GO TO 800-EXIT.
037900     ADD 1 TO WS-READ-CTR.
038000*
038100 800-EXIT.
038200     EXIT.
038300*
038400 820-READ-PARM-CARD.
038500*
038600     READ PARM-FILE
038700         AT END
038800            MOVE SPACES TO PARM-RECORD.
038900*
039000 820-EXIT.
039100     EXIT.
039200*
039300 850-FORMAT-RELEASE.
039400*
039500     MOVE FDBK-ACTUAL-CATEGORY-ID    TO SRT-ACTUAL-CATEGORY-ID.
039600     MOVE FDBK-SUGGESTED-CATEGORY-ID TO SRT-SUGGESTED-CATEGORY-ID.
039700     RELEASE SW-FDBK-SORT-WORK.
039800     ADD 1 TO WS-REL-CTR.
039900*
040000 850-EXIT.
040100     EXIT.
040200*
040300 900-RETURN-SRTD-REC.
040400*
040500     RETURN SW-FDBK-SORT-FILE
040600         AT END
040700            MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
040800            GO TO 900-EXIT.
040900     ADD 1 TO WS-RETR-CTR.
041000*
041100 900-EXIT.
041200     EXIT.
041300*
041400 955-HEADINGS.
041500*
041600     ADD 1 TO WS-PAGE-COUNT.
041700     MOVE WS-CURRENT-DATE TO RPT-DATE.
041800     MOVE WS-PAGE-COUNT   TO RPT-PAGE-NO.
041900     WRITE METRICS-RPT-LINE FROM HL-HEADER-1
042000         AFTER ADVANCING PAGE.
042100     WRITE METRICS-RPT-LINE FROM HL-HEADER-2
042200         AFTER ADVANCING 2 LINES.
042300*
042400 955-EXIT.
042500     EXIT.
042600*
042700*    END OF PROGRAM SBCAT40
