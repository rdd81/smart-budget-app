000100******************************************************************
000200*    COPYBOOK:  SBFDBKRC                                        *
000300*    SMART BUDGET SUBSYSTEM - CATEGORIZATION FEEDBACK RECORD    *
000400*                                                                *
000500*    ONE ROW IS APPENDED EACH TIME A USER ACCEPTS OR CORRECTS A *
000600*    SUGGESTED CATEGORY.  WRITTEN BY SBCAT30, READ SEQUENTIALLY *
000700*    BY SBCAT40 FOR THE ACCURACY REPORT AND BY SBCAT10 WHEN IT  *
000800*    BUILDS THE PERSONALIZATION TABLE (SEE SBPERSRC).            *
000900*                                                                *
001000*    CHANGE HISTORY                                              *
001100*    ----------------------------------------------------------  *
001200*    02/06/95  DPRATT   ORIGINAL COPYBOOK FOR SB010 CONVERSION   *
001300*    09/20/99  LTRAN    Y2K - FDBK-CREATED-CCYY CONFIRMED FULL   *
001400*              4-DIGIT CENTURY IN THE DATE PORTION               *
001500*    06/30/01  JFENN    ADDED FDBK-CREATED-R BREAKOUT SO SBCAT40 *
001600*              CAN WINDOW ON THE DATE PORTION ALONE  (CR255)     *
001700******************************************************************
001800     05  FDBK-ID                       PIC X(36).
001900     05  FDBK-USER-ID                  PIC X(36).
002000     05  FDBK-DESCRIPTION              PIC X(255).
002100*    SPACES WHEN THE ENGINE MADE NO SUGGESTION AT ALL.
002200     05  FDBK-SUGGESTED-CATEGORY-ID    PIC X(36).
002300     05  FDBK-ACTUAL-CATEGORY-ID       PIC X(36).
002400     05  FDBK-TRANSACTION-ID           PIC X(36).
002500     05  FDBK-CREATED-AT               PIC 9(14).
002600     05  FDBK-CREATED-R REDEFINES FDBK-CREATED-AT.
002700         10  FDBK-CREATED-DATE         PIC 9(8).
002800         10  FDBK-CREATED-DATE-R REDEFINES FDBK-CREATED-DATE.
002900             15  FDBK-CREATED-CCYY     PIC 9(4).
003000             15  FDBK-CREATED-MM       PIC 9(2).
003100             15  FDBK-CREATED-DD       PIC 9(2).
003200         10  FDBK-CREATED-TIME         PIC 9(6).
003300     05  FILLER                        PIC X(25).
