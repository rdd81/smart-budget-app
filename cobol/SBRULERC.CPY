000100******************************************************************
000200*    COPYBOOK:  SBRULERC                                        *
000300*    SMART BUDGET SUBSYSTEM - CATEGORIZATION KEYWORD RULE       *
000400*    RECORD                                                     *
000500*                                                                *
000600*    RULE-ID IS A SEQUENTIALLY ASSIGNED KEY.  USED AS THE FD     *
000700*    RECORD FOR CATEGORIZATION-RULE-FILE AND AS THE LAYOUT       *
000800*    MOVED INTO SBRL-ENTRY WHEN THE TABLE IN SBRULETB IS LOADED  *
000900*    - CALLER SUPPLIES THE ENCLOSING 01.                         *
001000*                                                                *
001100*    CHANGE HISTORY                                              *
001200*    ----------------------------------------------------------  *
001300*    08/02/94  DPRATT   ORIGINAL COPYBOOK FOR SB010 CONVERSION   *
001400******************************************************************
001500     05  RULE-ID                       PIC 9(9).
001600     05  RULE-KEYWORD                  PIC X(120).
001700     05  RULE-TYPE-CDE                 PIC X(7).
001800         88  RULE-TYPE-INCOME              VALUE 'INCOME '.
001900         88  RULE-TYPE-EXPENSE             VALUE 'EXPENSE'.
002000     05  RULE-CATEGORY-ID              PIC X(36).
002100     05  FILLER                        PIC X(15).
