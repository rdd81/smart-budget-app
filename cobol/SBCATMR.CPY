000100******************************************************************
000200*    COPYBOOK:  SBCATMR                                         *
000300*    SMART BUDGET SUBSYSTEM - CATEGORY REFERENCE RECORD         *
000400*                                                                *
000500*    ONE ROW PER CATEGORY (INCOME OR EXPENSE).  THE CATEGORY-ID  *
000600*    IS THE KEY.  USED AS THE FD RECORD FOR CATEGORY-FILE AND AS *
000700*    THE LAYOUT MOVED INTO SBCT-ENTRY WHEN THE TABLE IN          *
000800*    SBCATTB IS LOADED - CALLER SUPPLIES THE ENCLOSING 01.       *
000900*                                                                *
001000*    CHANGE HISTORY                                              *
001100*    ----------------------------------------------------------  *
001200*    07/11/94  DPRATT   ORIGINAL COPYBOOK FOR SB010 CONVERSION   *
001300*    09/20/99  LTRAN    Y2K REVIEW - NO DATE FIELDS ON THIS      *
001400*              RECORD, NO CHANGE REQUIRED                        *
001500******************************************************************
001600     05  CAT-ID                        PIC X(36).
001700     05  CAT-NAME                      PIC X(50).
001800     05  CAT-TYPE-CDE                  PIC X(7).
001900         88  CAT-TYPE-INCOME               VALUE 'INCOME '.
002000         88  CAT-TYPE-EXPENSE              VALUE 'EXPENSE'.
002100     05  CAT-NAME-R REDEFINES CAT-NAME.
002200         10  CAT-NAME-1ST-CHAR         PIC X(1).
002300         10  FILLER                    PIC X(49).
002400     05  FILLER                        PIC X(20).
