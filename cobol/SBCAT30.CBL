000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SBCAT30.
000300 AUTHOR.        D. PRATT.
000400 INSTALLATION.  MIDLAND BUDGET SERVICES - SYSTEMS DIVISION.
000500 DATE-WRITTEN.  02/06/1995.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*    SBCAT30 - CATEGORIZATION FEEDBACK CAPTURE JOB              *
001100*                                                                *
001200*    READS ONE FEEDBACK REQUEST RECORD PER ACCEPT/CORRECT       *
001300*    EVENT REPORTED BY THE ON-LINE SYSTEM AND APPENDS A          *
001400*    CATEGORIZATION FEEDBACK RECORD TO THE FEEDBACK FILE FOR    *
001500*    EACH REQUEST THAT CARRIES A USER, A TRANSACTION, AND AN    *
001600*    ACTUAL CATEGORY.  A REQUEST MISSING ANY OF THE THREE IS    *
001700*    COUNTED AS SKIPPED AND NOTHING IS WRITTEN FOR IT.  THE     *
001800*    FEEDBACK ID AND CREATED-AT TIMESTAMP ARE MANUFACTURED      *
001900*    HERE FROM THE SYSTEM DATE/TIME AND A RUN SEQUENCE NUMBER.  *
002000*                                                                *
002100*    CHANGE HISTORY                                             *
002200*    -----------------------------------------------------------*
002300*    02/06/95  DPRATT   ORIGINAL PROGRAM - SB030 CONVERSION,    *
002400*              ONE FEEDBACK REQUEST RECORD IN, ONE FEEDBACK     *
002500*              FILE RECORD OUT                                  *
002600*    09/20/99  LTRAN    Y2K REVIEW - FDBK-CREATED-AT BUILT      *
002700*              FROM A FULL 4-DIGIT CCYY, NO WINDOWING LOGIC     *
002800*              IN THIS PROGRAM                                  *
002900*    06/30/01  JFENN    FEEDBACK ID NOW INCLUDES THE RUN        *
003000*              SEQUENCE NUMBER SO TWO EVENTS IN THE SAME        *
003100*              SECOND CANNOT COLLIDE  (CR255)                   *
003200*    02/14/03  WHUANG   SKIPPED-REQUEST COUNT NOW BROKEN OUT    *
003300*              ON THE END-OF-JOB DISPLAY BY WHICH FIELD WAS     *
003400*              MISSING, TO HELP THE HELP DESK  (HD-2003-0091)   *
003500*****************************************************************
003600*
003700 ENVIRONMENT DIVISION.
003800*
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-390.
004100 OBJECT-COMPUTER.   IBM-390.
004200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700     SELECT FDBK-REQUEST-FILE ASSIGN TO UT-S-FRQFIL
004800                             FILE STATUS IS WS-FRQFIL-STATUS.
004900     SELECT FEEDBACK-FILE     ASSIGN TO UT-S-FDBKFIL
005000                             FILE STATUS IS WS-FDBKFIL-STATUS.
005100*
005200 DATA DIVISION.
005300*
005400 FILE SECTION.
005500*
005600 FD  FDBK-REQUEST-FILE
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 420 CHARACTERS
006000     BLOCK CONTAINS 0 RECORDS
006100     DATA RECORD IS FDBK-REQUEST-REC.
006200*
006300 01  FDBK-REQUEST-REC.
006400     05  FRQ-USER-ID                PIC X(36).
006500     05  FRQ-DESCRIPTION            PIC X(255).
006600     05  FRQ-SUGGESTED-CATEGORY-ID  PIC X(36).
006700     05  FRQ-ACTUAL-CATEGORY-ID     PIC X(36).
006800     05  FRQ-TRANSACTION-ID         PIC X(36).
006900     05  FILLER                     PIC X(21).
007000*
007100 FD  FEEDBACK-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 474 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS FEEDBACK-FILE-REC.
007700*
007800 01  FEEDBACK-FILE-REC                COPY SBFDBKRC.
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200 77  WS-PROGRAM-STATUS               PIC X(30)  VALUE SPACES.
008300*
008400 01  WS-SWITCHES.
008500     05  WS-EOF-REQ-SW                PIC X(3)  VALUE 'NO '.
008600         88  EOF-REQ                         VALUE 'YES'.
008700     05  WS-FRQ-VALID-SW               PIC X(3)  VALUE 'NO '.
008800         88  WS-FRQ-IS-VALID                 VALUE 'YES'.
008900     05  FILLER                        PIC X(10).
009000*
009100 01  WS-FILE-STATUS-CODES.
009200     05  WS-FRQFIL-STATUS              PIC X(2)  VALUE '00'.
009300     05  WS-FDBKFIL-STATUS             PIC X(2)  VALUE '00'.
009350     05  FILLER                        PIC X(6).
009400*
009500 01  WS-ACCUMULATORS.
009600     05  WS-READ-CTR                   PIC 9(7)  COMP  VALUE ZERO.
009700     05  WS-WRITE-CTR                  PIC 9(7)  COMP  VALUE ZERO.
009800     05  WS-SKIP-CTR                   PIC 9(7)  COMP  VALUE ZERO.
009900     05  WS-SKIP-NO-USER-CTR           PIC 9(7)  COMP  VALUE ZERO.
010000     05  WS-SKIP-NO-TRAN-CTR           PIC 9(7)  COMP  VALUE ZERO.
010100     05  WS-SKIP-NO-ACTCAT-CTR         PIC 9(7)  COMP  VALUE ZERO.
010200     05  FILLER                        PIC X(10).
010300*
010400 01  WS-RUN-SEQUENCE.
010500     05  WS-RUN-SEQ-NBR                PIC 9(4)  COMP  VALUE ZERO.
010600*
010700 01  WS-CURRENT-DATE-TIME-FIELDS.
010800     05  WS-CURRENT-DATE               PIC 9(8).
010900     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
011000         10  WS-CURRENT-YEAR           PIC 9(4).
011100         10  WS-CURRENT-MONTH          PIC 9(2).
011200         10  WS-CURRENT-DAY            PIC 9(2).
011300     05  WS-CURRENT-TIME                PIC 9(6).
011400     05  WS-CURRENT-TIME-R REDEFINES WS-CURRENT-TIME.
011500         10  WS-CURRENT-HOUR           PIC 9(2).
011600         10  WS-CURRENT-MINUTE         PIC 9(2).
011700         10  WS-CURRENT-SECOND         PIC 9(2).
011800     05  FILLER                         PIC X(10).
011900*
012000 01  WS-FEEDBACK-ID-WORK.
012100     05  WS-FDID-PREFIX                 PIC X(4)  VALUE 'FDBK'.
012200     05  WS-FDID-DATE-TIME              PIC 9(14).
012300     05  WS-FDID-DATE-TIME-R REDEFINES WS-FDID-DATE-TIME.
012400         10  WS-FDID-DATE               PIC 9(8).
012500         10  WS-FDID-TIME               PIC 9(6).
012600     05  WS-FDID-SEQUENCE                PIC 9(4).
012700     05  FILLER                          PIC X(10).
012800*
012900 PROCEDURE DIVISION.
013000*
013100 000-MAINLINE SECTION.
013200*
013300     MOVE 'SBCAT30 - EXECUTING' TO WS-PROGRAM-STATUS.
013400     PERFORM 010-INITIALIZATION THRU 010-EXIT.
013500     PERFORM 200-PRSS-REQUESTS THRU 200-EXIT
013600         UNTIL EOF-REQ.
013700     PERFORM 900-TERMINATION THRU 900-EXIT.
013800     MOVE 'SBCAT30 - ENDED' TO WS-PROGRAM-STATUS.
013900     GOBACK.
014000*
014100 010-INITIALIZATION.
014200*
014300     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
014400     ACCEPT WS-CURRENT-TIME FROM TIME.
014500     OPEN INPUT  FDBK-REQUEST-FILE
014600          EXTEND FEEDBACK-FILE.
014700     PERFORM 800-READ-REQUEST-FILE THRU 800-EXIT.
014800*
014900 010-EXIT.
015000     EXIT.
015100*
015200 200-PRSS-REQUESTS.
015300*
015400     PERFORM 210-PRSS-REQUEST THRU 210-EXIT.
015500     PERFORM 800-READ-REQUEST-FILE THRU 800-EXIT.
015600*
015700 200-EXIT.
015800     EXIT.
015900*
016000 210-PRSS-REQUEST.
016100*
016200     MOVE 'NO ' TO WS-FRQ-VALID-SW.
016300     PERFORM 212-CK-REQUIRED-FIELDS THRU 212-EXIT.
016400     IF WS-FRQ-IS-VALID
016500        PERFORM 220-BUILD-FEEDBACK-ID THRU 220-EXIT
016600        PERFORM 230-WRITE-FEEDBACK-REC THRU 230-EXIT
016700        ADD 1 TO WS-WRITE-CTR
016800     ELSE
016900        ADD 1 TO WS-SKIP-CTR.
017000*
017100 210-EXIT.
017200     EXIT.
017300*
017400 212-CK-REQUIRED-FIELDS.
017500*
017600     IF FRQ-USER-ID = SPACES
017700        ADD 1 TO WS-SKIP-NO-USER-CTR
017800     ELSE
017900        IF FRQ-TRANSACTION-ID = SPACES
018000           ADD 1 TO WS-SKIP-NO-TRAN-CTR
018100        ELSE
018200           IF FRQ-ACTUAL-CATEGORY-ID = SPACES
018300              ADD 1 TO WS-SKIP-NO-ACTCAT-CTR
018400           ELSE
018500              MOVE 'YES' TO WS-FRQ-VALID-SW.
018600*
018700 212-EXIT.
018800     EXIT.
018900*
019000 220-BUILD-FEEDBACK-ID.
019100*
019200*    THE FEEDBACK ID IS NOT A TRUE UUID - THIS SHOP BUILDS A
019300*    REPEATABLE-WIDTH PSEUDO-KEY FROM A LITERAL PREFIX, THE
019400*    SYSTEM DATE/TIME, AND A RUN SEQUENCE NUMBER SO NO TWO
019500*    FEEDBACK ROWS WRITTEN IN THE SAME RUN CAN COLLIDE.
019600     ADD 1 TO WS-RUN-SEQ-NBR.
019700     MOVE WS-CURRENT-DATE   TO WS-FDID-DATE.
019800     MOVE WS-CURRENT-TIME   TO WS-FDID-TIME.
019900     MOVE WS-RUN-SEQ-NBR    TO WS-FDID-SEQUENCE.
020000*
020100 220-EXIT.
020200     EXIT.
020300*
020400 230-WRITE-FEEDBACK-REC.
020500*
020600     MOVE SPACES TO FEEDBACK-FILE-REC.
020700     STRING WS-FDID-PREFIX        DELIMITED BY SIZE
020800            WS-FDID-DATE-TIME     DELIMITED BY SIZE
020900            WS-FDID-SEQUENCE      DELIMITED BY SIZE
021000                                  INTO FDBK-ID.
021100     MOVE FRQ-USER-ID               TO FDBK-USER-ID.
021200     MOVE FRQ-DESCRIPTION           TO FDBK-DESCRIPTION.
021300     MOVE FRQ-SUGGESTED-CATEGORY-ID TO FDBK-SUGGESTED-CATEGORY-ID.
021400     MOVE FRQ-ACTUAL-CATEGORY-ID    TO FDBK-ACTUAL-CATEGORY-ID.
021500     MOVE FRQ-TRANSACTION-ID        TO FDBK-TRANSACTION-ID.
021600     MOVE WS-CURRENT-DATE            TO FDBK-CREATED-DATE.
021700     MOVE WS-CURRENT-TIME            TO FDBK-CREATED-TIME.
021800     WRITE FEEDBACK-FILE-REC.
021900     IF WS-FDBKFIL-STATUS NOT = '00'
022000        MOVE 'SBCAT30 ** ERROR ** FEEDBACK WRITE FAILED'
022100                                     TO WS-PROGRAM-STATUS
022200        DISPLAY WS-PROGRAM-STATUS.
022300*
022400 230-EXIT.
022500     EXIT.
022600*
022700 800-READ-REQUEST-FILE.
022800*
022900     READ FDBK-REQUEST-FILE
023000         AT END
023100            MOVE 'YES' TO WS-EOF-REQ-SW
023200            GO TO 800-EXIT.
023300     ADD 1 TO WS-READ-CTR.
023400*
023500 800-EXIT.
023600     EXIT.
023700*
023800 900-TERMINATION.
023900*
024000     CLOSE FDBK-REQUEST-FILE
024100           FEEDBACK-FILE.
024200     DISPLAY 'SBCAT30 - REQUESTS READ    ' WS-READ-CTR.
024300     DISPLAY 'SBCAT30 - FEEDBACK WRITTEN ' WS-WRITE-CTR.
024400     DISPLAY 'SBCAT30 - REQUESTS SKIPPED ' WS-SKIP-CTR.
024500     DISPLAY 'SBCAT30 -   NO USER-ID     ' WS-SKIP-NO-USER-CTR.
024600     DISPLAY 'SBCAT30 -   NO TRANSACTION ' WS-SKIP-NO-TRAN-CTR.
024700     DISPLAY 'SBCAT30 -   NO ACTUAL CAT  ' WS-SKIP-NO-ACTCAT-CTR.
024800*
024900 900-EXIT.
025000     EXIT.
025100*
025200*    END OF PROGRAM SBCAT30
