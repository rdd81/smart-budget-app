000100******************************************************************
000200*    COPYBOOK:  SBCATTB                                         *
000300*    SMART BUDGET SUBSYSTEM - IN-STORAGE CATEGORY TABLE          *
000400*                                                                *
000500*    THE CATEGORY MASTER IS SMALL ENOUGH (A FEW HUNDRED ROWS AT  *
000600*    MOST) THAT EVERY PROGRAM WHICH NEEDS IT LOADS THE WHOLE     *
000700*    CATEGORY-FILE INTO SBCT-TABLE ONE TIME AT STARTUP, VIA ITS  *
000800*    OWN 100-LOAD-CATEGORY-TABLE PARAGRAPH, AND SEARCHES IT IN   *
000900*    STORAGE.  NO VSAM KSDS IS KEPT FOR THIS FILE.  SBCT-IX IS   *
001000*    THE SEARCH INDEX USED BY EVERY "SEARCH SBCT-ENTRY" IN THE   *
001100*    SUBSYSTEM.  THE SCORING SUBPROGRAM (SBCAT10) RECEIVES THIS  *
001200*    TABLE BY REFERENCE FROM ITS CALLER RATHER THAN LOADING IT   *
001300*    ITSELF.                                                     *
001400*                                                                *
001500*    CHANGE HISTORY                                              *
001600*    ----------------------------------------------------------  *
001700*    07/11/94  DPRATT   ORIGINAL TABLE COPYBOOK FOR SB010        *
001800*    11/18/97  TMARCHET RAISED SBCT-MAX-ROWS FROM 200 TO 500     *
001900*              AFTER THE CATALOG CLEANUP PROJECT  (CR204)        *
002000******************************************************************
002100 01  SBCT-CONTROLS.
002200     05  SBCT-MAX-ROWS                 PIC 9(3)  COMP  VALUE 500.
002300     05  SBCT-ROW-COUNT                PIC 9(3)  COMP  VALUE ZERO.
002400 01  SBCT-TABLE.
002500     05  SBCT-ENTRY OCCURS 500 TIMES
002600                   INDEXED BY SBCT-IX.
002700         10  SBCT-KEY-ID               PIC X(36).
002800         10  SBCT-NAME                 PIC X(50).
002900         10  SBCT-TYPE-CDE             PIC X(7).
003000         10  FILLER                    PIC X(10).
