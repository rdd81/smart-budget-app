000100******************************************************************
000200*    COPYBOOK:  SBTRANRC                                         *
000300*    SMART BUDGET SUBSYSTEM - TRANSACTION MASTER RECORD          *
000400*                                                                *
000500*    ONE ROW PER POSTED TRANSACTION (INCOME OR EXPENSE).  THIS   *
000600*    IS THE RECORD READ AND REWRITTEN BY THE BULK CATEGORIZ-     *
000700*    ATION JOB (SBCAT20) AND READ BY THE ANALYTICS REPORT JOB    *
000800*    (SBCAT50).  KEYED LOGICALLY BY TRAN-USER-ID + TRAN-ID BUT   *
000900*    CARRIED HERE AS A FLAT SEQUENTIAL RECORD - NO INDEX IS      *
001000*    MAINTAINED FOR THIS FILE.                                   *
001100*                                                                *
001200*    CHANGE HISTORY                                              *
001300*    ----------------------------------------------------------  *
001400*    07/11/94  DPRATT   ORIGINAL COPYBOOK FOR SB010 CONVERSION   *
001500*    03/02/96  MESCOBED ADDED TRAN-DATE-R BREAKOUT FOR THE       *
001600*              MONTH-END LOGIC IN THE ANALYTICS REPORT  (CR116)  *
001700*    09/20/99  LTRAN    Y2K - TRAN-DATE-CCYY CONFIRMED FULL      *
001800*              4-DIGIT CENTURY, NO WINDOWING LOGIC REQUIRED      *
001900*    02/14/03  WHUANG   ADDED TRAN-CATEGORY-ID WIDTH NOTE, NO    *
002000*              LAYOUT CHANGE  (HD-2003-0091)                     *
002100******************************************************************
002200     05  TRAN-ID                       PIC X(36).
002300     05  TRAN-USER-ID                  PIC X(36).
002400     05  TRAN-TYPE-CDE                 PIC X(7).
002500         88  TRAN-TYPE-INCOME              VALUE 'INCOME '.
002600         88  TRAN-TYPE-EXPENSE             VALUE 'EXPENSE'.
002700*    DESCRIPTION AS KEYED BY THE USER - FREE TEXT, NOT EDITED.
002800     05  TRAN-DESCRIPTION              PIC X(255).
002900*    PACKED SIGNED AMOUNT, 2 DECIMALS - NEGATIVE NOT EXPECTED IN
003000*    PRACTICE BUT THE SIGN IS CARRIED FOR SAFETY.
003100     05  TRAN-AMOUNT                   PIC S9(9)V99 COMP-3.
003200     05  TRAN-DATE                     PIC 9(8).
003300     05  TRAN-DATE-R REDEFINES TRAN-DATE.
003400         10  TRAN-DATE-CCYY            PIC 9(4).
003500         10  TRAN-DATE-MM              PIC 9(2).
003600         10  TRAN-DATE-DD              PIC 9(2).
003700*    SPACES OR ZERO WHEN THE TRANSACTION HAS NOT YET BEEN
003800*    CATEGORIZED BY A RULE, A PRIOR BULK RUN, OR THE USER.
003900     05  TRAN-CATEGORY-ID              PIC X(36).
004000     05  FILLER                        PIC X(50).
