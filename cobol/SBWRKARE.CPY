000100******************************************************************
000200*    COPYBOOK:  SBWRKARE                                        *
000300*    SMART BUDGET SUBSYSTEM - CATEGORIZATION SCORING CONSTANTS  *
000400*                                                                *
000500*    CENTRALIZES THE CONFIDENCE LEVELS AND DOLLAR-AMOUNT         *
001000*    BREAKPOINTS THE SCORING SUBPROGRAM (SBCAT10) AND THE BULK   *
001100*    DRIVER (SBCAT20) BOTH NEED.  A CHANGE TO THE TUNING NUMBERS *
001200*    ONLY HAS TO BE MADE ONCE, HERE.                             *
001300*                                                                *
001400*    CHANGE HISTORY                                              *
001500*    ----------------------------------------------------------  *
001600*    09/09/94  DPRATT   ORIGINAL CONSTANTS COPYBOOK              *
001700*    04/22/98  TMARCHET TUNED PARTIAL-MATCH CONFIDENCE DOWN FROM *
001800*              0.65 TO 0.60 AFTER THE SPRING ACCURACY REVIEW     *
001900*              (CR219)                                           *
002000******************************************************************
002100 01  SBWK-CONFIDENCE-LEVELS.
002200*    CONFIDENCE THE CALLER SHOULD ASSIGN A KEYWORD-RULE CANDIDATE
002300*    WHEN THE KEYWORD MATCHES AS A WHOLE WORD IN THE DESCRIPTION.
002400     05  SBWK-EXACT-MATCH-CF           PIC 9V99  VALUE 0.90.
002500*    CONFIDENCE WHEN THE KEYWORD ONLY MATCHES AS A SUBSTRING.
002600     05  SBWK-PARTIAL-MATCH-CF         PIC 9V99  VALUE 0.60.
002700*    CONFIDENCE FOR AN AMOUNT-HEURISTIC CANDIDATE.
002800     05  SBWK-AMOUNT-HEUR-CF           PIC 9V99  VALUE 0.40.
002900*    CONFIDENCE FOR A LEARNED PERSONALIZATION CANDIDATE.
003000     05  SBWK-PERSONALIZED-CF          PIC 9V99  VALUE 0.95.
003100*    A WINNING CANDIDATE BELOW THIS CONFIDENCE YIELDS NO
003200*    SUGGESTION AT ALL.
003300     05  SBWK-MIN-CONFIDENCE-CF        PIC 9V99  VALUE 0.30.
003400*    THE BULK JOB'S DEFAULT APPLY-THRESHOLD WHEN THE CALLER
003500*    SUPPLIES NONE.
003600     05  SBWK-DEFAULT-APPLY-CF         PIC 9V99  VALUE 0.70.
003700 01  SBWK-PERSONALIZATION-RULE.
003800*    A CATEGORY MUST HAVE BEEN THE USER'S ACTUAL CHOICE AT LEAST
003900*    THIS MANY TIMES FOR A GIVEN DESCRIPTION TOKEN BEFORE IT
004000*    BECOMES A PERSONALIZED CANDIDATE.
004100     05  SBWK-PERSONAL-THRESHOLD       PIC 9(3)  COMP  VALUE 3.
004200*    SHORTEST TOKEN LENGTH THE TOKEN EXTRACTOR WILL ACCEPT AS
004300*    THE FIRST WORD OF A DESCRIPTION.
004400     05  SBWK-MIN-TOKEN-LEN            PIC 9(3)  COMP  VALUE 3.
004500 01  SBWK-AMOUNT-BREAKPOINTS.
004600*    AMOUNTS STRICTLY GREATER THAN THIS ARE "LARGE".
004700     05  SBWK-LARGE-AMOUNT-BRK         PIC 9(9)V99  VALUE 1000.00.
004800*    AMOUNTS STRICTLY LESS THAN THIS ARE "SMALL".
004900     05  SBWK-SMALL-AMOUNT-BRK         PIC 9(9)V99  VALUE 10.00.
005000 01  SBWK-DEFAULT-CATEGORY-NAMES.
005100*    NAMES THE AMOUNT HEURISTIC LOOKS FOR IN THE CATEGORY TABLE.
005200*    IF THE PRIMARY NAME IS NOT ON FILE THE FALLBACK IS TRIED;
005300*    IF NEITHER IS ON FILE THE HEURISTIC YIELDS NO CANDIDATE.
005400     05  SBWK-EXP-LARGE-NAME           PIC X(50) VALUE 'Rent'.
005500     05  SBWK-EXP-SMALL-NAME           PIC X(50) VALUE 'Food'.
005600     05  SBWK-EXP-SMALL-FALLBACK       PIC X(50)
005650         VALUE 'Transport'.
005700     05  SBWK-INC-LARGE-NAME           PIC X(50) VALUE 'Salary'.
005800     05  SBWK-INC-SMALL-NAME           PIC X(50) VALUE 'Other'.
005900     05  SBWK-INC-SMALL-FALLBACK       PIC X(50)
005950         VALUE 'Investments'.
