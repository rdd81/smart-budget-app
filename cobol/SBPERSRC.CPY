000100******************************************************************
000200*    COPYBOOK:  SBPERSRC                                        *
000300*    SMART BUDGET SUBSYSTEM - PERSONALIZATION SUMMARY TABLE     *
000400*                                                                *
001000*    NOT A FILE LAYOUT - THIS IS A WORKING-STORAGE TABLE BUILT   *
001100*    BY SBCAT20 FROM THE FEEDBACK FILE BEFORE THE SCORING        *
001200*    SUBPROGRAM IS EVER CALLED.  ONE ROW PER DISTINCT            *
001300*    USER/TOKEN/CATEGORY COMBINATION SEEN IN THE FEEDBACK        *
001400*    HISTORY, WITH A RUNNING COUNT OF HOW MANY TIMES THE USER    *
001500*    ACTUALLY CHOSE THAT CATEGORY FOR THAT TOKEN.  SBCAT10       *
001600*    RECEIVES THIS TABLE BY REFERENCE AND SEARCHES IT RATHER     *
001700*    THAN RE-READING THE FEEDBACK FILE ON EVERY CALL.            *
001800*                                                                *
001900*    CHANGE HISTORY                                              *
002000*    ----------------------------------------------------------  *
002100*    03/02/96  MESCOBED ORIGINAL TABLE, BUILT TO AVOID A FEEDBACK*
002200*              FILE RE-READ PER TRANSACTION  (CR116)             *
002300*    11/18/97  TMARCHET RAISED SBPS-MAX-ROWS TO 3000 (CR204)     *
002500******************************************************************
002600 01  SBPS-CONTROLS.
002700     05  SBPS-MAX-ROWS                 PIC 9(4)  COMP  VALUE 3000.
002800     05  SBPS-ROW-COUNT                PIC 9(4)  COMP  VALUE ZERO.
002900 01  SBPS-TABLE.
003000     05  SBPS-ENTRY OCCURS 3000 TIMES
003100                   INDEXED BY SBPS-IX.
003200         10  SBPS-USER-ID              PIC X(36).
003300         10  SBPS-TOKEN                PIC X(60).
003400         10  SBPS-CATEGORY-ID          PIC X(36).
003500         10  SBPS-CORRECT-COUNT        PIC 9(5)  COMP.
