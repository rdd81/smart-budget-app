000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SBCAT20.
000300 AUTHOR.        D. PRATT.
000400 INSTALLATION.  MIDLAND BUDGET SERVICES - SYSTEMS DIVISION.
000500 DATE-WRITTEN.  07/18/1994.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*    SBCAT20 - BULK CATEGORIZATION JOB                          *
001100*                                                                *
001200*    READS A SINGLE CONTROL CARD NAMING ONE USER AND AN         *
001300*    OPTIONAL DATE RANGE / CATEGORY FILTER / TYPE FILTER /      *
001400*    CONFIDENCE THRESHOLD, LOADS THE CATEGORY, KEYWORD RULE     *
001500*    AND PERSONALIZATION REFERENCE DATA INTO STORAGE, THEN      *
001600*    PASSES EVERY SELECTED TRANSACTION TO THE SCORING           *
001700*    SUBPROGRAM (SBCAT10) AND REWRITES THE TRANSACTION IN       *
001800*    PLACE WHEN THE SUGGESTION CLEARS THE THRESHOLD.  A ONE-    *
001900*    PAGE JOB SUMMARY IS PRINTED AT THE END OF THE RUN.         *
002000*                                                                *
002100*    CHANGE HISTORY                                             *
002200*    -----------------------------------------------------------*
002300*    07/18/94  DPRATT   ORIGINAL PROGRAM - SB020 CONVERSION,    *
002400*              CALLS SB010 FOR EACH SELECTED TRANSACTION        *
002500*    09/09/94  DPRATT   ADDED PERSONALIZATION TABLE BUILD FROM  *
002600*              THE FEEDBACK FILE AHEAD OF THE TRANSACTION PASS  *
002700*    03/02/96  MESCOBED CONTROL CARD NOW CARRIES A CATEGORY     *
002800*              FILTER IN ADDITION TO THE USER ID  (CR116)       *
002900*    11/18/97  TMARCHET WIDENED CATEGORY AND RULE TABLES TO     *
003000*              MATCH THE NEW COPYBOOK LIMITS - NO LOGIC CHANGE  *
003100*              IN THIS PROGRAM  (CR204)                         *
003200*    04/22/98  TMARCHET NO CHANGE REQUIRED HERE FOR THE SPRING  *
003300*              CONFIDENCE TUNING - VALUES COME FROM SBWRKARE    *
003400*              (CR219)                                          *
003500*    09/20/99  LTRAN    Y2K REVIEW - CONTROL CARD DATES AND     *
003600*              TRAN-DATE-CCYY CONFIRMED FULL 4-DIGIT CENTURY,   *
003700*              NO WINDOWING LOGIC IN THIS PROGRAM               *
003800*    06/14/01  JFENN    TYPE FILTER ON THE CONTROL CARD NOW     *
003900*              HONOURED WHEN BUILDING THE SELECTION TEST        *
004000*              (CR255)                                          *
004100*    02/14/03  WHUANG   ADDED A DEFENSIVE RE-SEARCH OF THE      *
004200*              CATEGORY TABLE BEFORE REWRITING SO A STALE       *
004300*              SUGGESTION CANNOT POST AN UNKNOWN CATEGORY ID    *
004400*              (HD-2003-0091)                                   *
004410*    08/30/04  RPELLOT  WS-JOB-READ-CTR WAS COUNTING EVERY      *
004420*              PHYSICAL READ, INCLUDING ROWS OUTSIDE THE USER/  *
004430*              DATE/FILTER WINDOW - MOVED THE INCREMENT TO 210  *
004440*              SO IT COUNTS ONLY SELECTED TRANSACTIONS.  ALSO   *
004450*              STOPPED COUNTING "ALREADY THAT CATEGORY" ROWS    *
004460*              AND ROWS THAT WERE NEVER SELECTED AS SKIPPED -   *
004470*              NEITHER IS UPDATED OR SKIPPED PER THE JOB TOTALS *
004480*              DEFINITION  (CR268)                              *
004500*****************************************************************
004600*
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-390.
005100 OBJECT-COMPUTER.   IBM-390.
005200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*
005700     SELECT PARM-FILE       ASSIGN TO UT-S-PARMFIL
005800                             FILE STATUS IS WS-PARMFIL-STATUS.
005900     SELECT CATEGORY-FILE   ASSIGN TO UT-S-CATFIL
006000                             FILE STATUS IS WS-CATFIL-STATUS.
006100     SELECT RULE-FILE       ASSIGN TO UT-S-RULEFIL
006200                             FILE STATUS IS WS-RULEFIL-STATUS.
006300     SELECT FEEDBACK-FILE   ASSIGN TO UT-S-FDBKFIL
006400                             FILE STATUS IS WS-FDBKFIL-STATUS.
006500     SELECT TRANSACTION-FILE ASSIGN TO UT-S-TRANFIL
006600                             FILE STATUS IS WS-TRANFIL-STATUS.
006700     SELECT JOB-SUMMARY-RPT ASSIGN TO UT-S-JOBRPT
006800                             FILE STATUS IS WS-JOBRPT-STATUS.
006900*
007000 DATA DIVISION.
007100*
007200 FILE SECTION.
007300*
007400 FD  PARM-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 160 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS PARM-RECORD.
008000*
008100 01  PARM-RECORD.
008200     05  PARM-USER-ID               PIC X(36).
008300     05  PARM-START-DATE            PIC X(8).
008400     05  PARM-END-DATE              PIC X(8).
008500     05  PARM-TYPE-FILTER           PIC X(7).
008600     05  PARM-CAT-FILTER            PIC X(36).
008700     05  PARM-THRESHOLD             PIC X(3).
008800     05  FILLER                     PIC X(62).
008900*
009000 FD  CATEGORY-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 113 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS CATEGORY-FILE-REC.
009600*
009700 01  CATEGORY-FILE-REC.
009800     COPY SBCATMR.
009900*
010000 FD  RULE-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 187 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS RULE-FILE-REC.
010600*
010700 01  RULE-FILE-REC.
010800     COPY SBRULERC.
010900*
011000 FD  FEEDBACK-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 474 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS FEEDBACK-FILE-REC.
011600*
011700 01  FEEDBACK-FILE-REC.
011800     COPY SBFDBKRC.
011900*
012000 FD  TRANSACTION-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 434 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS TRANSACTION-FILE-REC.
012600*
012700 01  TRANSACTION-FILE-REC.
012800     COPY SBTRANRC.
012900*
013000 FD  JOB-SUMMARY-RPT
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 133 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS JOB-SUMMARY-LINE.
013600*
013700 01  JOB-SUMMARY-LINE                PIC X(133).
013800*
013900 WORKING-STORAGE SECTION.
014000*
014100 77  WS-PROGRAM-STATUS               PIC X(30)  VALUE SPACES.
014200*
014300 01  WS-SWITCHES.
014400     05  WS-EOF-CAT-SW               PIC X(3)   VALUE 'NO '.
014500         88  EOF-CAT                            VALUE 'YES'.
014600     05  WS-EOF-RULE-SW              PIC X(3)   VALUE 'NO '.
014700         88  EOF-RULE                           VALUE 'YES'.
014800     05  WS-EOF-FDBK-SW              PIC X(3)   VALUE 'NO '.
014900         88  EOF-FDBK                           VALUE 'YES'.
015000     05  WS-EOF-TRAN-SW              PIC X(3)   VALUE 'NO '.
015100         88  EOF-TRAN                           VALUE 'YES'.
015200     05  WS-TRAN-SELECTED-SW         PIC X(3)   VALUE 'NO '.
015300         88  WS-TRAN-SELECTED                   VALUE 'YES'.
015400     05  WS-CAT-VALID-SW             PIC X(3)   VALUE 'NO '.
015500         88  WS-CATEGORY-VALID                  VALUE 'YES'.
015600     05  WS-PERSONAL-ROW-FOUND-SW    PIC X(3)   VALUE 'NO '.
015700         88  WS-PERSONAL-ROW-FOUND              VALUE 'YES'.
015800     05  FILLER                      PIC X(10).
015900*
016000 01  WS-FILE-STATUS-CODES.
016100     05  WS-PARMFIL-STATUS           PIC X(2)   VALUE '00'.
016200     05  WS-CATFIL-STATUS            PIC X(2)   VALUE '00'.
016300     05  WS-RULEFIL-STATUS           PIC X(2)   VALUE '00'.
016400     05  WS-FDBKFIL-STATUS           PIC X(2)   VALUE '00'.
016500     05  WS-TRANFIL-STATUS           PIC X(2)   VALUE '00'.
016600     05  WS-JOBRPT-STATUS            PIC X(2)   VALUE '00'.
016650     05  FILLER                      PIC X(6).
016700*
016800 01  WS-ACCUMULATORS.
016900     05  WS-JOB-READ-CTR             PIC 9(7)   COMP  VALUE ZERO.
017000     05  WS-JOB-UPDT-CTR             PIC 9(7)   COMP  VALUE ZERO.
017100     05  WS-JOB-SKIP-CTR             PIC 9(7)   COMP  VALUE ZERO.
017200     05  WS-FDBK-READ-CTR            PIC 9(7)   COMP  VALUE ZERO.
017300     05  FILLER                      PIC X(6).
017400*
017500 01  WS-REPORT-CONTROLS.
017600     05  WS-PAGE-COUNT               PIC S9(3)  COMP  VALUE ZERO.
017700     05  FILLER                      PIC X(5).
017800*
017900 01  WS-CURRENT-DATE-FIELDS.
018000     05  WS-CURRENT-DATE             PIC 9(8).
018100     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
018200         10  WS-CURRENT-YEAR         PIC 9(4).
018300         10  WS-CURRENT-MONTH        PIC 9(2).
018400         10  WS-CURRENT-DAY          PIC 9(2).
018500     05  FILLER                      PIC X(10).
018600*
018700 01  WS-PARM-WORK.
018800     05  WS-PARM-USER-ID             PIC X(36).
018900     05  WS-PARM-START-DATE          PIC 9(8)   VALUE ZERO.
019000     05  WS-PARM-START-DATE-R REDEFINES WS-PARM-START-DATE.
019100         10  WS-PARM-START-CCYY      PIC 9(4).
019200         10  WS-PARM-START-MM        PIC 9(2).
019300         10  WS-PARM-START-DD        PIC 9(2).
019400     05  WS-PARM-END-DATE            PIC 9(8)   VALUE ZERO.
019500     05  WS-PARM-END-DATE-R REDEFINES WS-PARM-END-DATE.
019600         10  WS-PARM-END-CCYY        PIC 9(4).
019700         10  WS-PARM-END-MM          PIC 9(2).
019800         10  WS-PARM-END-DD          PIC 9(2).
019900     05  WS-PARM-TYPE-FILTER         PIC X(7)   VALUE SPACES.
020000     05  WS-PARM-CAT-FILTER          PIC X(36)  VALUE SPACES.
020100     05  WS-PARM-THRESHOLD           PIC 9V99   VALUE ZERO.
020200     05  WS-PARM-THRESHOLD-X REDEFINES WS-PARM-THRESHOLD
020300                                     PIC XXX.
020400     05  WS-PARM-DATE-RANGE-SW       PIC X(1)   VALUE 'N'.
020500         88  WS-PARM-DATE-RANGE-GIVEN           VALUE 'Y'.
020600     05  FILLER                      PIC X(20).
020700*
020800 01  WS-TOKEN-WORK.
020900     05  WS-DESC-LOWER               PIC X(255).
021000     05  WS-DESC-LOWER-R REDEFINES WS-DESC-LOWER.
021100         10  WS-DESC-FIRST-CHAR      PIC X(1).
021200         10  WS-DESC-REMAINDER       PIC X(254).
021300     05  WS-DESC-LEN                 PIC 9(3)   COMP.
021400     05  WS-TOKEN-WORK               PIC X(60).
021500     05  WS-TOKEN-LEN                PIC 9(3)   COMP.
021600     05  WS-TOKEN-QUALIFIES-SW       PIC X(3)   VALUE 'NO '.
021700     05  WS-WORD-START                PIC 9(3)  COMP.
021800     05  WS-WORD-LEN                  PIC 9(3)  COMP.
021900     05  WS-FIRST-SPACE-POS           PIC 9(4)  COMP.
022000     05  SBX-1                        PIC 9(4)  COMP.
022100     05  SBX-2                        PIC 9(4)  COMP.
022200     05  FILLER                       PIC X(10).
022300*
022400 01  WS-SCOR-REQUEST.
022500     05  WS-SCOR-USER-ID             PIC X(36).
022600     05  WS-SCOR-USER-PRESENT-SW     PIC X(1)   VALUE 'Y'.
022700     05  WS-SCOR-DESCRIPTION         PIC X(255).
022800     05  WS-SCOR-AMOUNT              PIC S9(9)V99 COMP-3.
022900     05  WS-SCOR-AMOUNT-PRESENT-SW   PIC X(1)   VALUE 'Y'.
023000     05  WS-SCOR-TYPE-CDE            PIC X(7).
023100     05  WS-SCOR-TYPE-PRESENT-SW     PIC X(1)   VALUE 'Y'.
023200     05  FILLER                      PIC X(10).
023300*
023400 01  WS-SCOR-RESULT.
023500     05  WS-SCOR-RES-CATEGORY-ID     PIC X(36).
023600     05  WS-SCOR-RES-CATEGORY-NAME   PIC X(50).
023700     05  WS-SCOR-RES-CONFIDENCE      PIC 9V99.
023800     05  WS-SCOR-RES-FOUND-SW        PIC X(1).
023900         88  WS-SCOR-RESULT-FOUND               VALUE 'Y'.
024000     05  FILLER                      PIC X(10).
024100*
024200     COPY SBCATTB.
024300     COPY SBRULETB.
024400     COPY SBPERSRC.
024500     COPY SBWRKARE.
024600*
024700*    PROGRAM REPORT LINES.
024800*
024900 01  HL-JOB-HEADER.
025000     05  FILLER            PIC X(1)    VALUE SPACES.
025100     05  FILLER            PIC X(10)   VALUE 'SBCAT20 -'.
025200     05  FILLER            PIC X(30)
025300                  VALUE ' BULK CATEGORIZATION SUMMARY '.
025400     05  FILLER            PIC X(10)   VALUE 'RUN DATE '.
025500     05  RPT-DATE          PIC 9(4)/99/99.
025600     05  FILLER            PIC X(27)   VALUE SPACES.
025700     05  FILLER            PIC X(5)    VALUE 'PAGE '.
025800     05  RPT-PAGE-NO       PIC ZZZ.
025900     05  FILLER            PIC X(37)   VALUE SPACES.
026000*
026100 01  DL-PARM-ECHO.
026200     05  FILLER            PIC X(3)    VALUE SPACES.
026300     05  FILLER            PIC X(9)    VALUE 'USER ID '.
026400     05  PARM-USER-ID-DL   PIC X(36).
026500     05  FILLER            PIC X(2)    VALUE SPACES.
026600     05  FILLER            PIC X(10)   VALUE 'TYPE FLTR '.
026700     05  PARM-TYPE-DL      PIC X(7).
026800     05  FILLER            PIC X(2)    VALUE SPACES.
026900     05  FILLER            PIC X(11)   VALUE 'THRESHOLD '.
027000     05  PARM-THRESH-DL    PIC 9.99.
027100     05  FILLER            PIC X(49)   VALUE SPACES.
027200*
027300 01  DL-JOB-TOTALS.
027400     05  FILLER            PIC X(3)    VALUE SPACES.
027500     05  FILLER            PIC X(26)
027600                  VALUE 'TOTAL PROCESSED ..........'.
027700     05  READ-CTR-DL       PIC ZZZ,ZZ9.
027800     05  FILLER            PIC X(5)    VALUE SPACES.
027900     05  FILLER            PIC X(26)
028000                  VALUE 'TRANSACTIONS UPDATED .....'.
028100     05  UPDT-CTR-DL       PIC ZZZ,ZZ9.
028200     05  FILLER            PIC X(5)    VALUE SPACES.
028300     05  FILLER            PIC X(26)
028400                  VALUE 'TRANSACTIONS SKIPPED .....'.
028500     05  SKIP-CTR-DL       PIC ZZZ,ZZ9.
028600     05  FILLER            PIC X(21)   VALUE SPACES.
028700*
028800 01  ERROR-MESSAGE-EL                PIC X(133).
028900*
029000 PROCEDURE DIVISION.
029100*
029200 000-MAINLINE SECTION.
029300*
029400     MOVE 'SBCAT20 - EXECUTING' TO WS-PROGRAM-STATUS.
029500     PERFORM 010-INITIALIZATION THRU 010-EXIT.
029600     PERFORM 200-PRSS-TRANSACTIONS THRU 200-EXIT
029700         UNTIL EOF-TRAN.
029800     PERFORM 500-PRSS-JOB-TOTALS THRU 500-EXIT.
029900     PERFORM 900-TERMINATION THRU 900-EXIT.
030000     MOVE 'SBCAT20 - ENDED' TO WS-PROGRAM-STATUS.
030100     MOVE ZERO TO RETURN-CODE.
030200     GOBACK.
030300*
030400 010-INITIALIZATION.
030500*
030600     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
030700     OPEN INPUT  PARM-FILE
030800                 CATEGORY-FILE
030900                 RULE-FILE
031000                 FEEDBACK-FILE
031100          I-O    TRANSACTION-FILE
031200          OUTPUT JOB-SUMMARY-RPT.
031300     PERFORM 820-READ-PARM-CARD THRU 820-EXIT.
031400     PERFORM 030-EDIT-PARM-CARD THRU 030-EXIT.
031500     PERFORM 100-LOAD-CATEGORY-TABLE THRU 100-EXIT.
031600     PERFORM 120-LOAD-RULE-TABLE THRU 120-EXIT.
031700     PERFORM 140-BUILD-PERSONAL-TABLE THRU 140-EXIT.
031800     PERFORM 815-READ-TRANSACTION-FILE THRU 815-EXIT.
031900*
032000 010-EXIT.
032100     EXIT.
032200*
032300 030-EDIT-PARM-CARD.
032400*
032500     MOVE PARM-USER-ID  TO WS-PARM-USER-ID.
032600     MOVE PARM-TYPE-FILTER TO WS-PARM-TYPE-FILTER.
032700     MOVE PARM-CAT-FILTER  TO WS-PARM-CAT-FILTER.
032800     IF PARM-START-DATE IS NUMERIC AND PARM-END-DATE IS NUMERIC
032900        MOVE PARM-START-DATE TO WS-PARM-START-DATE
033000        MOVE PARM-END-DATE   TO WS-PARM-END-DATE
033100        SET WS-PARM-DATE-RANGE-GIVEN TO TRUE
033200     ELSE
033300        MOVE ZERO TO WS-PARM-START-DATE WS-PARM-END-DATE
033400        MOVE 'N' TO WS-PARM-DATE-RANGE-SW.
033500     IF PARM-THRESHOLD IS NUMERIC AND PARM-THRESHOLD NOT = SPACES
033600        MOVE PARM-THRESHOLD TO WS-PARM-THRESHOLD-X
033700     ELSE
033800        MOVE SBWK-DEFAULT-APPLY-CF TO WS-PARM-THRESHOLD.
033900*
034000 030-EXIT.
034100     EXIT.
034200*
034300 100-LOAD-CATEGORY-TABLE.
034400*
034500     PERFORM 800-READ-CATEGORY-FILE THRU 800-EXIT.
034600     PERFORM 105-PRSS-CATEGORY-RECORDS THRU 105-EXIT
034700         UNTIL EOF-CAT.
034800*
034900 100-EXIT.
035000     EXIT.
035100*
035200 105-PRSS-CATEGORY-RECORDS.
035300*
035400     IF SBCT-ROW-COUNT < SBCT-MAX-ROWS
035500        ADD 1 TO SBCT-ROW-COUNT
035600        SET SBCT-IX TO SBCT-ROW-COUNT
035700        MOVE CAT-ID       TO SBCT-KEY-ID (SBCT-IX)
035800        MOVE CAT-NAME     TO SBCT-NAME   (SBCT-IX)
035900        MOVE CAT-TYPE-CDE TO SBCT-TYPE-CDE (SBCT-IX).
036000     PERFORM 800-READ-CATEGORY-FILE THRU 800-EXIT.
036100*
036200 105-EXIT.
036300     EXIT.
036400*
036500 120-LOAD-RULE-TABLE.
036600*
036700     PERFORM 805-READ-RULE-FILE THRU 805-EXIT.
036800     PERFORM 125-PRSS-RULE-RECORDS THRU 125-EXIT
036900         UNTIL EOF-RULE.
037000*
037100 120-EXIT.
037200     EXIT.
037300*
037400 125-PRSS-RULE-RECORDS.
037500*
037600     IF SBRL-ROW-COUNT < SBRL-MAX-ROWS
037700        ADD 1 TO SBRL-ROW-COUNT
037800        SET SBRL-IX TO SBRL-ROW-COUNT
037900        MOVE RULE-ID          TO SBRL-ID (SBRL-IX)
038000        MOVE RULE-KEYWORD     TO SBRL-KEYWORD (SBRL-IX)
038100        MOVE RULE-TYPE-CDE    TO SBRL-TYPE-CDE (SBRL-IX)
038200        MOVE RULE-CATEGORY-ID TO SBRL-CATEGORY-ID (SBRL-IX).
038300     PERFORM 805-READ-RULE-FILE THRU 805-EXIT.
038400*
038500 125-EXIT.
038600     EXIT.
038700*
038800*    THE PERSONALIZATION TABLE IS BUILT HERE, FROM THE FEEDBACK
038900*    HISTORY, USING THE SAME FIRST-QUALIFYING-WORD RULE SBCAT10
039000*    APPLIES WHEN IT SCORES A TRANSACTION.  THE RULE IS REPEATED
039100*    HERE RATHER THAN SHARED BECAUSE THE TWO PROGRAMS ARE
039200*    MAINTAINED SEPARATELY AND THIS TABLE IS BUILT ONLY ONCE PER
039300*    JOB, NOT ONCE PER TRANSACTION.
039400*
039500 140-BUILD-PERSONAL-TABLE.
039600*
039700     PERFORM 810-READ-FEEDBACK-FILE THRU 810-EXIT.
039800     PERFORM 145-PRSS-FEEDBACK-RECORDS THRU 145-EXIT
039900         UNTIL EOF-FDBK.
040000*
040100 140-EXIT.
040200     EXIT.
040300*
040400 145-PRSS-FEEDBACK-RECORDS.
040500*
040600     ADD 1 TO WS-FDBK-READ-CTR.
040700     IF FDBK-USER-ID NOT = SPACES
040800            AND FDBK-ACTUAL-CATEGORY-ID NOT = SPACES
040900        MOVE FDBK-DESCRIPTION TO WS-DESC-LOWER
041000        INSPECT WS-DESC-LOWER
041100           CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
041200                   TO 'abcdefghijklmnopqrstuvwxyz'
041300        PERFORM 151-FIND-FDBK-LENGTH THRU 151-EXIT
041400        PERFORM 150-EXTRACT-FDBK-TOKEN THRU 150-EXIT
041500        IF WS-TOKEN-LEN GREATER THAN ZERO
041600           PERFORM 160-SEARCH-PERSONAL-ROW THRU 160-EXIT
041700           IF WS-PERSONAL-ROW-FOUND
041800              ADD 1 TO SBPS-CORRECT-COUNT (SBPS-IX)
041900           ELSE
042000              PERFORM 165-ADD-PERSONAL-ROW THRU 165-EXIT.
042100     PERFORM 810-READ-FEEDBACK-FILE THRU 810-EXIT.
042200*
042300 145-EXIT.
042400     EXIT.
042500*
042600*    TOKEN-EXTRACTION RULE DUPLICATED FROM SBCAT10 (SEE THE
042650*    SBCAT10 CHANGE LOG, 07/11/94 AND 09/09/94 ENTRIES) - THE
042660*    FIRST WORD OF
042800*    THE DESCRIPTION AT LEAST SBWK-MIN-TOKEN-LEN CHARACTERS LONG,
042900*    OR THE WHOLE TRIMMED DESCRIPTION IF NO WORD QUALIFIES.
043000*
043100 150-EXTRACT-FDBK-TOKEN.
043200*
043300     MOVE SPACES TO WS-TOKEN-WORK.
043400     MOVE ZERO   TO WS-TOKEN-LEN.
043500     MOVE 'NO '  TO WS-TOKEN-QUALIFIES-SW.
043600     MOVE 1      TO WS-WORD-START.
043700     PERFORM 153-SCAN-FDBK-WORD THRU 153-EXIT
043800         UNTIL WS-WORD-START GREATER THAN WS-DESC-LEN
043900            OR WS-TOKEN-QUALIFIES-SW = 'YES'.
044000     IF WS-TOKEN-QUALIFIES-SW = 'NO '
044100        MOVE WS-DESC-LEN TO SBX-2
044200        IF SBX-2 GREATER THAN 60
044300           MOVE 60 TO SBX-2.
044400     IF WS-TOKEN-QUALIFIES-SW = 'NO ' AND SBX-2 GREATER THAN ZERO
044500        MOVE WS-DESC-LOWER (1:SBX-2) TO WS-TOKEN-WORK
044600        MOVE SBX-2 TO WS-TOKEN-LEN.
044700*
044800 150-EXIT.
044900     EXIT.
045000*
045100 151-FIND-FDBK-LENGTH.
045200*
045300     MOVE 255 TO WS-DESC-LEN.
045400     PERFORM 152-TRIM-FDBK-TRAIL THRU 152-EXIT
045500         UNTIL WS-DESC-LEN = ZERO
045600            OR WS-DESC-LOWER (WS-DESC-LEN:1) NOT = SPACE.
045700*
045800 151-EXIT.
045900     EXIT.
046000*
046100 152-TRIM-FDBK-TRAIL.
046200*
046300     SUBTRACT 1 FROM WS-DESC-LEN.
046400*
046500 152-EXIT.
046600     EXIT.
046700*
046800 153-SCAN-FDBK-WORD.
046900*
047000     MOVE ZERO TO WS-FIRST-SPACE-POS.
047100     MOVE WS-WORD-START TO SBX-1.
047200     PERFORM 154-FIND-FDBK-SPACE THRU 154-EXIT
047300         UNTIL SBX-1 GREATER THAN WS-DESC-LEN
047400            OR WS-FIRST-SPACE-POS GREATER THAN ZERO.
047500     IF WS-FIRST-SPACE-POS GREATER THAN ZERO
047600        COMPUTE WS-WORD-LEN = WS-FIRST-SPACE-POS - WS-WORD-START
047700     ELSE
047800        COMPUTE WS-WORD-LEN = WS-DESC-LEN - WS-WORD-START + 1.
047900     IF WS-WORD-LEN NOT LESS THAN SBWK-MIN-TOKEN-LEN
048000        MOVE WS-WORD-LEN TO SBX-2
048100        IF SBX-2 GREATER THAN 60
048200           MOVE 60 TO SBX-2
048300        MOVE WS-DESC-LOWER (WS-WORD-START:SBX-2) TO WS-TOKEN-WORK
048400        MOVE SBX-2 TO WS-TOKEN-LEN
048500        MOVE 'YES' TO WS-TOKEN-QUALIFIES-SW
048600     ELSE
048700        IF WS-FIRST-SPACE-POS GREATER THAN ZERO
048800           COMPUTE WS-WORD-START = WS-FIRST-SPACE-POS + 1
048900        ELSE
049000           COMPUTE WS-WORD-START = WS-DESC-LEN + 1.
049100*
049200 153-EXIT.
049300     EXIT.
049400*
049500 154-FIND-FDBK-SPACE.
049600*
049700     IF WS-DESC-LOWER (SBX-1:1) = SPACE
049800        MOVE SBX-1 TO WS-FIRST-SPACE-POS
049900     ELSE
050000        ADD 1 TO SBX-1.
050100*
050200 154-EXIT.
050300     EXIT.
050400*
050500 160-SEARCH-PERSONAL-ROW.
050600*
050700     MOVE 'NO ' TO WS-PERSONAL-ROW-FOUND-SW.
050800     SET SBPS-IX TO 1.
050900     SEARCH SBPS-ENTRY
051000         AT END
051100             MOVE 'NO ' TO WS-PERSONAL-ROW-FOUND-SW
051200         WHEN SBPS-USER-ID (SBPS-IX)     = FDBK-USER-ID
051300          AND SBPS-TOKEN (SBPS-IX)       = WS-TOKEN-WORK
051400          AND SBPS-CATEGORY-ID (SBPS-IX) = FDBK-ACTUAL-CATEGORY-ID
051500             MOVE 'YES' TO WS-PERSONAL-ROW-FOUND-SW.
051600*
051700 160-EXIT.
051800     EXIT.
051900*
052000 165-ADD-PERSONAL-ROW.
052100*
052200     IF SBPS-ROW-COUNT < SBPS-MAX-ROWS
052300        ADD 1 TO SBPS-ROW-COUNT
052400        SET SBPS-IX TO SBPS-ROW-COUNT
052500        MOVE FDBK-USER-ID         TO SBPS-USER-ID (SBPS-IX)
052600        MOVE WS-TOKEN-WORK        TO SBPS-TOKEN (SBPS-IX)
052700        MOVE FDBK-ACTUAL-CATEGORY-ID
052800                                  TO SBPS-CATEGORY-ID (SBPS-IX)
052900        MOVE 1                   TO SBPS-CORRECT-COUNT (SBPS-IX).
053000*
053100 165-EXIT.
053200     EXIT.
053300*
053400 200-PRSS-TRANSACTIONS.
053500*
053700     PERFORM 210-PRSS-TRANSACTION THRU 210-EXIT.
053800     PERFORM 815-READ-TRANSACTION-FILE THRU 815-EXIT.
053900*
054000 200-EXIT.
054100     EXIT.
054200*
054300 210-PRSS-TRANSACTION.
054400*
054500     PERFORM 212-CK-SELECTED THRU 212-EXIT.
054550     IF WS-TRAN-SELECTED
054560        ADD 1 TO WS-JOB-READ-CTR.
054600     IF WS-TRAN-SELECTED
054700        MOVE TRAN-USER-ID      TO WS-SCOR-USER-ID
054800        MOVE TRAN-DESCRIPTION  TO WS-SCOR-DESCRIPTION
054900        MOVE TRAN-AMOUNT       TO WS-SCOR-AMOUNT
055000        MOVE TRAN-TYPE-CDE     TO WS-SCOR-TYPE-CDE
055100        CALL 'SBCAT10' USING WS-SCOR-REQUEST
055200                              WS-SCOR-RESULT
055300                              SBCT-CONTROLS
055400                              SBCT-TABLE
055500                              SBRL-CONTROLS
055600                              SBRL-TABLE
055700                              SBPS-CONTROLS
055800                              SBPS-TABLE
055900        PERFORM 214-CK-SUGGESTION THRU 214-EXIT
056000     ELSE
056100        CONTINUE.
056200*
056300 210-EXIT.
056400     EXIT.
056500*
056600 212-CK-SELECTED.
056700*
056800     MOVE 'NO ' TO WS-TRAN-SELECTED-SW.
056900     IF TRAN-USER-ID = WS-PARM-USER-ID
057000        IF WS-PARM-TYPE-FILTER = SPACES
057100                OR TRAN-TYPE-CDE = WS-PARM-TYPE-FILTER
057200           IF WS-PARM-CAT-FILTER = SPACES
057300                   OR TRAN-CATEGORY-ID = WS-PARM-CAT-FILTER
057400              IF NOT WS-PARM-DATE-RANGE-GIVEN
057500                 MOVE 'YES' TO WS-TRAN-SELECTED-SW
057600              ELSE
057700                 IF TRAN-DATE NOT < WS-PARM-START-DATE
057800                        AND TRAN-DATE NOT > WS-PARM-END-DATE
057900                    MOVE 'YES' TO WS-TRAN-SELECTED-SW.
058000*
058100 212-EXIT.
058200     EXIT.
058300*
058400 214-CK-SUGGESTION.
058450*
058460*    A TRANSACTION ALREADY CARRYING THE SUGGESTED CATEGORY IS
058470*    NEITHER REWRITTEN NOR COUNTED AS UPDATED OR SKIPPED - IT IS
058480*    COUNTED ONLY ONCE, AS PART OF WS-JOB-READ-CTR IN 210, WHEN
058490*    IT WAS SELECTED FOR THE RUN  (CR268)
058500*
058600     IF NOT WS-SCOR-RESULT-FOUND
058700        ADD 1 TO WS-JOB-SKIP-CTR
058800     ELSE
058900        IF WS-SCOR-RES-CONFIDENCE < WS-PARM-THRESHOLD
059000           ADD 1 TO WS-JOB-SKIP-CTR
059100        ELSE
059200           IF WS-SCOR-RES-CATEGORY-ID = TRAN-CATEGORY-ID
059300              CONTINUE
059400           ELSE
059500              PERFORM 218-SEARCH-FOR-CATEGORY THRU 218-EXIT
059600              IF WS-CATEGORY-VALID
059700                 MOVE WS-SCOR-RES-CATEGORY-ID TO TRAN-CATEGORY-ID
059800                 PERFORM 850-REWRITE-TRANSACTION THRU 850-EXIT
059900                 ADD 1 TO WS-JOB-UPDT-CTR
060000              ELSE
060100                 ADD 1 TO WS-JOB-SKIP-CTR.
060200*
060300 214-EXIT.
060400     EXIT.
060500*
060600*    DEFENSIVE RE-CHECK (HD-2003-0091) - SBCAT10 ONLY RETURNS A
060700*    CATEGORY ID IT FOUND IN THE SAME TABLE, BUT THE RE-SEARCH IS
060800*    CHEAP INSURANCE AGAINST A FUTURE CHANGE THAT LETS IT RETURN
060900*    AN ID BY SOME OTHER ROUTE.
061000*
061100 218-SEARCH-FOR-CATEGORY.
061200*
061300     MOVE 'NO ' TO WS-CAT-VALID-SW.
061400     SET SBCT-IX TO 1.
061500     SEARCH SBCT-ENTRY
061600         AT END
061700             MOVE 'NO ' TO WS-CAT-VALID-SW
061800         WHEN SBCT-KEY-ID (SBCT-IX) = WS-SCOR-RES-CATEGORY-ID
061900             MOVE 'YES' TO WS-CAT-VALID-SW.
062000*
062100 218-EXIT.
062200     EXIT.
062300*
062400 500-PRSS-JOB-TOTALS.
062500*
062600     ADD 1 TO WS-PAGE-COUNT.
062700     MOVE WS-CURRENT-DATE TO RPT-DATE.
062800     MOVE WS-PAGE-COUNT   TO RPT-PAGE-NO.
062900     WRITE JOB-SUMMARY-LINE FROM HL-JOB-HEADER
063000         AFTER ADVANCING TOP-OF-FORM.
063100     MOVE WS-PARM-USER-ID     TO PARM-USER-ID-DL.
063200     MOVE WS-PARM-TYPE-FILTER TO PARM-TYPE-DL.
063300     MOVE WS-PARM-THRESHOLD   TO PARM-THRESH-DL.
063400     WRITE JOB-SUMMARY-LINE FROM DL-PARM-ECHO
063500         AFTER ADVANCING 2 LINES.
063600     MOVE WS-JOB-READ-CTR TO READ-CTR-DL.
063700     MOVE WS-JOB-UPDT-CTR TO UPDT-CTR-DL.
063800     MOVE WS-JOB-SKIP-CTR TO SKIP-CTR-DL.
063900     WRITE JOB-SUMMARY-LINE FROM DL-JOB-TOTALS
064000         AFTER ADVANCING 2 LINES.
064100*
064200 500-EXIT.
064300     EXIT.
064400*
064500 800-READ-CATEGORY-FILE.
064600*
064700     READ CATEGORY-FILE
064800         AT END MOVE 'YES' TO WS-EOF-CAT-SW.
064900*
065000 800-EXIT.
065100     EXIT.
065200*
065300 805-READ-RULE-FILE.
065400*
065500     READ RULE-FILE
065600         AT END MOVE 'YES' TO WS-EOF-RULE-SW.
065700*
065800 805-EXIT.
065900     EXIT.
066000*
066100 810-READ-FEEDBACK-FILE.
066200*
066300     READ FEEDBACK-FILE
066400         AT END MOVE 'YES' TO WS-EOF-FDBK-SW.
066500*
066600 810-EXIT.
066700     EXIT.
066800*
066900 815-READ-TRANSACTION-FILE.
067000*
067100     READ TRANSACTION-FILE
067200         AT END MOVE 'YES' TO WS-EOF-TRAN-SW.
067300*
067400 815-EXIT.
067500     EXIT.
067600*
067700 820-READ-PARM-CARD.
067800*
067900     READ PARM-FILE
068000         AT END
068100             DISPLAY 'SBCAT20 ** ERROR ** NO CONTROL CARD PRESENT'
068200             MOVE 16 TO RETURN-CODE
068300             GOBACK.
068400*
068500 820-EXIT.
068600     EXIT.
068700*
068800 850-REWRITE-TRANSACTION.
068900*
069000     REWRITE TRANSACTION-FILE-REC.
069100     IF WS-TRANFIL-STATUS NOT = '00'
069200        MOVE 'SBCAT20 ** ERROR ** REWRITE FAILED'
069250           TO ERROR-MESSAGE-EL
069300        DISPLAY ERROR-MESSAGE-EL.
069400*
069500 850-EXIT.
069600     EXIT.
069700*
069800 900-TERMINATION.
069900*
070000     CLOSE PARM-FILE
070100           CATEGORY-FILE
070200           RULE-FILE
070300           FEEDBACK-FILE
070400           TRANSACTION-FILE
070500           JOB-SUMMARY-RPT.
070600*
070700 900-EXIT.
070800     EXIT.
070900*
071000*    END OF PROGRAM SBCAT20
