000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SBCAT50.
000300 AUTHOR.        T. MARCHETTI.
000400 INSTALLATION.  MIDLAND BUDGET SERVICES - SYSTEMS DIVISION.
000500 DATE-WRITTEN.  09/23/1996.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*    SBCAT50 - ANALYTICS REPORT JOB                             *
001100*                                                                *
001200*    READS A SINGLE CONTROL CARD NAMING ONE USER AND AN         *
001300*    OPTIONAL DATE RANGE, DEFAULTS ANY DATE LEFT BLANK (START   *
001400*    DEFAULTS TO THE FIRST OF THE CURRENT MONTH, END DEFAULTS   *
001500*    TO THE LAST DAY OF THE MONTH THE RESOLVED START FALLS IN), *
001600*    THEN PRODUCES TWO REPORTS FROM THE USER'S TRANSACTIONS IN  *
001700*    THE RESOLVED WINDOW - A ONE-LINE INCOME/EXPENSE/BALANCE    *
001800*    SUMMARY AND A CATEGORY BREAKDOWN SHOWING EACH CATEGORY'S   *
001900*    SHARE OF ITS TRANSACTION TYPE'S TOTAL.                     *
002000*                                                                *
002100*    CHANGE HISTORY                                             *
002200*    -----------------------------------------------------------*
002300*    09/23/96  TMARCHET ORIGINAL PROGRAM - SB050 CONVERSION,    *
002400*              SUMMARY LINE AND CATEGORY BREAKDOWN IN ONE JOB   *
002500*    11/18/97  TMARCHET WIDENED CATEGORY TABLE TO MATCH THE NEW *
002600*              COPYBOOK LIMITS - NO LOGIC CHANGE  (CR204)       *
002700*    09/20/99  LTRAN    Y2K REVIEW - CONTROL CARD DATES, THE    *
002800*              DEFAULTING LOGIC IN 120-RESOLVE-DATE-RANGE AND   *
002900*              TRAN-DATE-CCYY ALL CONFIRMED FULL 4-DIGIT        *
003000*              CENTURY, NO WINDOWING LOGIC REQUIRED             *
003100*    06/30/01  JFENN    BOTH CONTROL CARD DATES ARE NOW         *
003200*              OPTIONAL - START DEFAULTS TO THE 1ST OF THE      *
003300*              CURRENT MONTH, END DEFAULTS TO THE LAST DAY OF   *
003400*              THE RESOLVED START'S MONTH  (CR255)              *
003500*    02/14/03  WHUANG   ADDED A DEFENSIVE RE-SEARCH OF THE      *
003600*              CATEGORY TABLE BEFORE THE NAME IS PRINTED ON     *
003700*              THE BREAKDOWN LINE SO AN UNKNOWN CATEGORY ID     *
003800*              CANNOT BLANK-FILL THE REPORT  (HD-2003-0091)     *
003900*****************************************************************
004000*
004100 ENVIRONMENT DIVISION.
004200*
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*
005100     SELECT PARM-FILE        ASSIGN TO UT-S-PARMFIL
005200                              FILE STATUS IS WS-PARMFIL-STATUS.
005300     SELECT CATEGORY-FILE    ASSIGN TO UT-S-CATFIL
005400                              FILE STATUS IS WS-CATFIL-STATUS.
005500     SELECT TRANSACTION-FILE ASSIGN TO UT-S-TRANFIL
005600                              FILE STATUS IS WS-TRANFIL-STATUS.
005700     SELECT SUMMARY-RPT      ASSIGN TO UT-S-SUMRPT
005800                              FILE STATUS IS WS-SUMRPT-STATUS.
005900     SELECT CATBRK-RPT       ASSIGN TO UT-S-CBRPT
006000                              FILE STATUS IS WS-CBRPT-STATUS.
006100     SELECT SW-CB-SORT-FILE  ASSIGN TO UT-S-SORTFILE.
006200*
006300 DATA DIVISION.
006400*
006500 FILE SECTION.
006600*
006700 FD  PARM-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 80 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS PARM-RECORD.
007300*
007400 01  PARM-RECORD.
007500     05  PARM-USER-ID               PIC X(36).
007600     05  PARM-START-DATE            PIC X(8).
007700     05  PARM-END-DATE              PIC X(8).
007800     05  FILLER                     PIC X(28).
007900*
008000 FD  CATEGORY-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 113 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS CATEGORY-FILE-REC.
008600*
008700 01  CATEGORY-FILE-REC.
008800     COPY SBCATMR.
008900*
009000 FD  TRANSACTION-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 434 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS TRANSACTION-FILE-REC.
009600*
009700 01  TRANSACTION-FILE-REC.
009800     COPY SBTRANRC.
009900*
010000 FD  SUMMARY-RPT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 133 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS SUMMARY-RPT-LINE.
010600*
010700 01  SUMMARY-RPT-LINE                PIC X(133).
010800*
010900 FD  CATBRK-RPT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 133 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS CATBRK-RPT-LINE.
011500*
011600 01  CATBRK-RPT-LINE                 PIC X(133).
011700*
011800 SD  SW-CB-SORT-FILE
011900     RECORD CONTAINS 80 CHARACTERS
012000     DATA RECORD IS SW-CB-SORT-WORK.
012100*
012200 01  SW-CB-SORT-WORK.
012300     05  SRT-CATEGORY-ID              PIC X(36).
012400     05  SRT-TYPE-CDE                 PIC X(7).
012500     05  SRT-AMOUNT                   PIC S9(9)V99 COMP-3.
012600     05  FILLER                       PIC X(31).
012700*
012800 WORKING-STORAGE SECTION.
012900*
013000 77  WS-PROGRAM-STATUS                PIC X(30)  VALUE SPACES.
013100*
013200 01  WS-SWITCHES.
013300     05  WS-EOF-CAT-SW                PIC X(3)   VALUE 'NO '.
013400         88  EOF-CAT                             VALUE 'YES'.
013500     05  WS-EOF-TRAN-SW               PIC X(3)   VALUE 'NO '.
013600         88  EOF-TRAN                            VALUE 'YES'.
013700     05  WS-EOF-SRT-OUTPUT-SW         PIC X(3)   VALUE 'NO '.
013800         88  EOF-SRT-OUTPUT                      VALUE 'YES'.
013900     05  WS-TRAN-SELECTED-SW          PIC X(3)   VALUE 'NO '.
014000         88  WS-TRAN-SELECTED                    VALUE 'YES'.
014100     05  WS-DATE-RANGE-VALID-SW       PIC X(3)   VALUE 'YES'.
014200         88  WS-DATE-RANGE-VALID                 VALUE 'YES'.
014300     05  WS-FIRST-ROW-SW              PIC X(3)   VALUE 'YES'.
014400         88  WS-FIRST-ROW                        VALUE 'YES'.
014500     05  WS-CAT-FOUND-SW              PIC X(3)   VALUE 'NO '.
014600         88  WS-CAT-NAME-FOUND                   VALUE 'YES'.
014700     05  FILLER                       PIC X(8).
014800*
014900 01  WS-FILE-STATUS-CODES.
015000     05  WS-PARMFIL-STATUS            PIC X(2)   VALUE '00'.
015100     05  WS-CATFIL-STATUS             PIC X(2)   VALUE '00'.
015200     05  WS-TRANFIL-STATUS            PIC X(2)   VALUE '00'.
015300     05  WS-SUMRPT-STATUS             PIC X(2)   VALUE '00'.
015400     05  WS-CBRPT-STATUS              PIC X(2)   VALUE '00'.
015450     05  FILLER                       PIC X(6).
015500*
015600 01  WS-ACCUMULATORS.
015700     05  WS-TRAN-READ-CTR             PIC 9(7)   COMP  VALUE ZERO.
015800     05  WS-TRAN-SELECTED-CTR         PIC 9(7)   COMP  VALUE ZERO.
015900     05  FILLER                       PIC X(6).
016000*
016100 01  WS-REPORT-CONTROLS.
016200     05  WS-SUM-PAGE-COUNT            PIC S9(3)  COMP  VALUE ZERO.
016300     05  WS-CB-PAGE-COUNT             PIC S9(3)  COMP  VALUE ZERO.
016400     05  FILLER                       PIC X(5).
016500*
016600 01  WS-CURRENT-DATE-FIELDS.
016700     05  WS-CURRENT-DATE              PIC 9(8).
016800     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
016900         10  WS-CURRENT-YEAR          PIC 9(4).
017000         10  WS-CURRENT-MONTH         PIC 9(2).
017100         10  WS-CURRENT-DAY           PIC 9(2).
017200     05  FILLER                       PIC X(10).
017300*
017400*    THE CONTROL CARD DATES ARE EDITED AND, WHEN LEFT BLANK,
017500*    DEFAULTED HERE.  WS-RESOLVED-START-DATE AND
017600*    WS-RESOLVED-END-DATE ARE WHAT EVERY SELECTION TEST IN THE
017700*    REST OF THE PROGRAM COMPARES TRAN-DATE AGAINST  (CR255).
017800*
017900 01  WS-PARM-WORK.
018000     05  WS-PARM-USER-ID              PIC X(36).
018100     05  WS-PARM-START-DATE           PIC 9(8)   VALUE ZERO.
018200     05  WS-PARM-START-DATE-R REDEFINES WS-PARM-START-DATE.
018300         10  WS-PARM-START-CCYY       PIC 9(4).
018400         10  WS-PARM-START-MM         PIC 9(2).
018500         10  WS-PARM-START-DD         PIC 9(2).
018600     05  WS-PARM-END-DATE             PIC 9(8)   VALUE ZERO.
018700     05  WS-PARM-END-DATE-R REDEFINES WS-PARM-END-DATE.
018800         10  WS-PARM-END-CCYY         PIC 9(4).
018900         10  WS-PARM-END-MM           PIC 9(2).
019000         10  WS-PARM-END-DD           PIC 9(2).
019100     05  WS-PARM-STARTDT-SW           PIC X(1)   VALUE 'N'.
019200         88  WS-PARM-STARTDT-GIVEN               VALUE 'Y'.
019300     05  WS-PARM-ENDDT-SW             PIC X(1)   VALUE 'N'.
019400         88  WS-PARM-ENDDT-GIVEN                 VALUE 'Y'.
019500     05  FILLER                       PIC X(20).
019600*
019700 01  WS-RESOLVED-DATES.
019800     05  WS-RESOLVED-START-DATE       PIC 9(8)   VALUE ZERO.
019900     05  WS-RESOLVED-START-R REDEFINES WS-RESOLVED-START-DATE.
020000         10  WS-RES-START-CCYY        PIC 9(4).
020100         10  WS-RES-START-MM          PIC 9(2).
020200         10  WS-RES-START-DD          PIC 9(2).
020300     05  WS-RESOLVED-END-DATE         PIC 9(8)   VALUE ZERO.
020400     05  WS-RESOLVED-END-R REDEFINES WS-RESOLVED-END-DATE.
020500         10  WS-RES-END-CCYY          PIC 9(4).
020600         10  WS-RES-END-MM            PIC 9(2).
020700         10  WS-RES-END-DD            PIC 9(2).
020800     05  WS-LAST-DAY-OF-MONTH         PIC 9(2)   VALUE ZERO.
020900     05  FILLER                       PIC X(10).
021000*
021100 01  WS-SUMMARY-TOTALS.
021200     05  WS-SUM-INCOME           PIC S9(9)V99 COMP-3  VALUE ZERO.
021300     05  WS-SUM-EXPENSE          PIC S9(9)V99 COMP-3  VALUE ZERO.
021400     05  WS-SUM-BALANCE          PIC S9(9)V99 COMP-3  VALUE ZERO.
021500     05  WS-SUM-TXN-COUNT        PIC 9(7)     COMP    VALUE ZERO.
021550     05  FILLER                  PIC X(6).
021600*
021700*    CB-TABLE HOLDS ONE ROW PER (CATEGORY-ID, TRANSACTION-TYPE)
021800*    GROUP FOUND IN THE SORTED TRANSACTION EXTRACT.  IT IS BUILT
021900*    BY THE SORT OUTPUT PROCEDURE AND THEN READ TWICE MORE - ONCE
022000*    TO ACCUMULATE THE PER-TYPE GRAND TOTALS, ONCE TO PRINT EACH
022100*    ROW'S CATEGORY NAME AND ITS SHARE OF ITS TYPE'S GRAND TOTAL -
022200*    BECAUSE THE PERCENTAGE ON ANY ONE ROW CANNOT BE COMPUTED
022300*    UNTIL EVERY ROW OF THAT ROW'S TYPE HAS BEEN SEEN.
022400*
022500 01  CB-TABLE-CONTROLS.
022600     05  CB-MAX-ROWS                  PIC 9(3)   COMP  VALUE 500.
022700     05  CB-ROW-COUNT                 PIC 9(3)   COMP  VALUE ZERO.
022750     05  FILLER                       PIC X(4).
022800 01  CB-TABLE.
022900     05  CB-ENTRY OCCURS 500 TIMES
023000                   INDEXED BY CB-IX.
023100         10  CB-CATEGORY-ID           PIC X(36).
023200         10  CB-TYPE-CDE              PIC X(7).
023300         10  CB-AMOUNT                PIC S9(9)V99 COMP-3.
023400         10  CB-COUNT                 PIC 9(7)     COMP.
023450         10  FILLER                   PIC X(4).
023500*
023600 01  WS-TYPE-TOTALS.
023700     05  WS-INCOME-TYPE-TOTAL    PIC S9(9)V99 COMP-3  VALUE ZERO.
023800     05  WS-EXPENSE-TYPE-TOTAL   PIC S9(9)V99 COMP-3  VALUE ZERO.
023850     05  FILLER                  PIC X(4).
023900*
024000 01  WS-PERCENT-WORK.
024100     05  WS-CB-TYPE-GRAND-TOTAL  PIC S9(9)V99 COMP-3  VALUE ZERO.
024200     05  WS-CB-PERCENTAGE        PIC 9(3)V9(6)        VALUE ZERO.
024250     05  FILLER                  PIC X(4).
024300*
024400*    HOLDS THE CATEGORY-ID/TYPE GROUP CURRENTLY BEING ACCUMULATED
024500*    BY THE SORT OUTPUT PROCEDURE, BEFORE IT IS ADDED TO CB-TABLE.
024600*
024700 01  WS-CB-GROUP-WORK.
024800     05  CB-WORK-CATEGORY-ID          PIC X(36).
024900     05  CB-WORK-TYPE-CDE             PIC X(7).
025000     05  CB-WORK-AMOUNT               PIC S9(9)V99 COMP-3.
025100     05  CB-WORK-COUNT                PIC 9(7)     COMP.
025150     05  FILLER                       PIC X(4).
025200*
025300 01  WS-LEAP-YEAR-WORK.
025400     05  SBX-LY-Q                     PIC 9(4)     COMP.
025500     05  SBX-LY-R4                    PIC 9(4)     COMP.
025600     05  SBX-LY-R100                  PIC 9(4)     COMP.
025700     05  SBX-LY-R400                  PIC 9(4)     COMP.
025750     05  FILLER                       PIC X(4).
025800*
025900     COPY SBCATTB.
026000*
026100*    PROGRAM REPORT LINES.
026200*
026300 01  HL-SUM-HEADER.
026400     05  FILLER            PIC X(1)    VALUE SPACES.
026500     05  FILLER            PIC X(10)   VALUE 'SBCAT50 -'.
026600     05  FILLER            PIC X(30)
026700                  VALUE ' SUMMARY REPORT              '.
026800     05  FILLER            PIC X(10)   VALUE 'RUN DATE '.
026900     05  RPT-SUM-DATE      PIC 9(4)/99/99.
027000     05  FILLER            PIC X(27)   VALUE SPACES.
027100     05  FILLER            PIC X(5)    VALUE 'PAGE '.
027200     05  RPT-SUM-PAGE-NO   PIC ZZZ.
027300     05  FILLER            PIC X(37)   VALUE SPACES.
027400*
027500 01  DL-SUMMARY-LINE.
027600     05  FILLER            PIC X(3)    VALUE SPACES.
027700     05  FILLER            PIC X(7)    VALUE 'PERIOD '.
027800     05  SUM-START-DL      PIC 9(4)/99/99.
027900     05  FILLER            PIC X(4)    VALUE ' TO '.
028000     05  SUM-END-DL        PIC 9(4)/99/99.
028100     05  FILLER            PIC X(3)    VALUE SPACES.
028200     05  FILLER            PIC X(7)    VALUE 'INCOME '.
028300     05  SUM-INCOME-DL     PIC Z,ZZZ,ZZ9.99-.
028400     05  FILLER            PIC X(3)    VALUE SPACES.
028500     05  FILLER            PIC X(9)    VALUE 'EXPENSES '.
028600     05  SUM-EXPENSE-DL    PIC Z,ZZZ,ZZ9.99-.
028700     05  FILLER            PIC X(3)    VALUE SPACES.
028800     05  FILLER            PIC X(8)    VALUE 'BALANCE '.
028900     05  SUM-BALANCE-DL    PIC Z,ZZZ,ZZ9.99-.
029000     05  FILLER            PIC X(3)    VALUE SPACES.
029100     05  FILLER            PIC X(6)    VALUE 'COUNT '.
029200     05  SUM-COUNT-DL      PIC ZZZ,ZZ9.
029300     05  FILLER            PIC X(11)   VALUE SPACES.
029400*
029500 01  HL-CB-HEADER.
029600     05  FILLER            PIC X(1)    VALUE SPACES.
029700     05  FILLER            PIC X(10)   VALUE 'SBCAT50 -'.
029800     05  FILLER            PIC X(30)
029900                  VALUE ' CATEGORY BREAKDOWN REPORT   '.
030000     05  FILLER            PIC X(10)   VALUE 'RUN DATE '.
030100     05  RPT-CB-DATE       PIC 9(4)/99/99.
030200     05  FILLER            PIC X(27)   VALUE SPACES.
030300     05  FILLER            PIC X(5)    VALUE 'PAGE '.
030400     05  RPT-CB-PAGE-NO    PIC ZZZ.
030500     05  FILLER            PIC X(37)   VALUE SPACES.
030600*
030700 01  HL-CB-HEADER-2.
030800     05  FILLER            PIC X(2)    VALUE SPACES.
030900     05  FILLER            PIC X(11)   VALUE 'CATEGORY ID'.
031000     05  FILLER            PIC X(27)   VALUE SPACES.
031100     05  FILLER            PIC X(13)   VALUE 'CATEGORY NAME'.
031200     05  FILLER            PIC X(13)   VALUE SPACES.
031300     05  FILLER            PIC X(4)    VALUE 'TYPE'.
031400     05  FILLER            PIC X(7)    VALUE SPACES.
031500     05  FILLER            PIC X(6)    VALUE 'AMOUNT'.
031600     05  FILLER            PIC X(9)    VALUE SPACES.
031700     05  FILLER            PIC X(5)    VALUE 'COUNT'.
031800     05  FILLER            PIC X(4)    VALUE SPACES.
031900     05  FILLER            PIC X(7)    VALUE 'PERCENT'.
032000     05  FILLER            PIC X(25)   VALUE SPACES.
032100*
032200 01  DL-CB-DETAIL.
032300     05  FILLER            PIC X(2)    VALUE SPACES.
032400     05  CB-CATID-DL       PIC X(36).
032500     05  FILLER            PIC X(2)    VALUE SPACES.
032600     05  CB-CATNAME-DL     PIC X(24).
032700     05  FILLER            PIC X(2)    VALUE SPACES.
032800     05  CB-TYPE-DL        PIC X(7).
032900     05  FILLER            PIC X(2)    VALUE SPACES.
033000     05  CB-AMOUNT-DL      PIC Z,ZZZ,ZZ9.99-.
033100     05  FILLER            PIC X(2)    VALUE SPACES.
033200     05  CB-COUNT-DL       PIC ZZZ,ZZ9.
033300     05  FILLER            PIC X(2)    VALUE SPACES.
033400     05  CB-PCT-DL         PIC ZZ9.999999.
033500     05  FILLER            PIC X(24)   VALUE SPACES.
033600*
033700 01  TL-CB-TYPE-TOTAL.
033800     05  FILLER            PIC X(2)    VALUE SPACES.
033900     05  FILLER            PIC X(6)    VALUE 'TYPE: '.
034000     05  TYTL-TYPE-TL      PIC X(7).
034100     05  FILLER            PIC X(3)    VALUE SPACES.
034200     05  FILLER            PIC X(12)   VALUE 'TYPE TOTAL: '.
034300     05  TYTL-AMOUNT-TL    PIC Z,ZZZ,ZZ9.99-.
034400     05  FILLER            PIC X(90)   VALUE SPACES.
034500*
034600 01  ERROR-MESSAGE-EL                 PIC X(133).
034700*
034800 PROCEDURE DIVISION.
034900*
035000 000-MAINLINE SECTION.
035100*
035200     MOVE 'SBCAT50 - EXECUTING' TO WS-PROGRAM-STATUS.
035300     PERFORM 010-INITIALIZATION THRU 010-EXIT.
035400     PERFORM 120-RESOLVE-DATE-RANGE THRU 120-EXIT.
035500     IF WS-DATE-RANGE-VALID
035600        PERFORM 100-LOAD-CATEGORY-TABLE THRU 100-EXIT
035700        PERFORM 200-BUILD-SUMMARY THRU 200-EXIT
035800        PERFORM 300-PRSS-SUMMARY-RPT THRU 300-EXIT
035900        SORT SW-CB-SORT-FILE
036000            ON ASCENDING KEY SRT-CATEGORY-ID
036100                             SRT-TYPE-CDE
036200            INPUT PROCEDURE 400-SRT-INPUT-PROCD THRU 400-EXIT
036300            OUTPUT PROCEDURE 500-SRT-OUTPUT-PROCD THRU 500-EXIT
036400        PERFORM 600-CALC-TYPE-TOTALS THRU 600-EXIT
036500        PERFORM 650-PRSS-CATBRK-RPT THRU 650-EXIT
036600        PERFORM 700-PRSS-TYPE-TOTALS THRU 700-EXIT.
036700     CLOSE PARM-FILE CATEGORY-FILE TRANSACTION-FILE
036800           SUMMARY-RPT CATBRK-RPT.
036900     MOVE 'SBCAT50 - ENDED' TO WS-PROGRAM-STATUS.
037000     MOVE ZERO TO RETURN-CODE.
037100     GOBACK.
037200*
037300 010-INITIALIZATION.
037400*
037500     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
037600     OPEN INPUT  PARM-FILE
037700                 CATEGORY-FILE
037800                 TRANSACTION-FILE
037900          OUTPUT SUMMARY-RPT
038000                 CATBRK-RPT.
038100     PERFORM 820-READ-PARM-CARD THRU 820-EXIT.
038200     PERFORM 030-EDIT-PARM-CARD THRU 030-EXIT.
038300*
038400 010-EXIT.
038500     EXIT.
038600*
038700 030-EDIT-PARM-CARD.
038800*
038900     MOVE PARM-USER-ID TO WS-PARM-USER-ID.
039000     IF PARM-START-DATE IS NUMERIC AND
039050        PARM-START-DATE NOT = SPACES
039100        MOVE PARM-START-DATE TO WS-PARM-START-DATE
039200        SET WS-PARM-STARTDT-GIVEN TO TRUE
039300     ELSE
039400        MOVE ZERO TO WS-PARM-START-DATE
039500        MOVE 'N' TO WS-PARM-STARTDT-SW.
039600     IF PARM-END-DATE IS NUMERIC AND PARM-END-DATE NOT = SPACES
039700        MOVE PARM-END-DATE TO WS-PARM-END-DATE
039800        SET WS-PARM-ENDDT-GIVEN TO TRUE
039900     ELSE
040000        MOVE ZERO TO WS-PARM-END-DATE
040100        MOVE 'N' TO WS-PARM-ENDDT-SW.
040200*
040300 030-EXIT.
040400     EXIT.
040500*
040600*    DATE RANGE DEFAULTING (CR255).  A CONTROL CARD START DATE
040700*    LEFT BLANK DEFAULTS TO THE FIRST OF THE CURRENT MONTH.  AN
040800*    END DATE LEFT BLANK DEFAULTS TO THE LAST DAY OF THE MONTH
040900*    THE RESOLVED START DATE FALLS IN.  IF THE RESOLVED START IS
041000*    AFTER THE RESOLVED END THE REPORT IS ABORTED - THIS CAN ONLY
041100*    HAPPEN WHEN BOTH DATES WERE GIVEN ON THE CARD.
041200*
041300 120-RESOLVE-DATE-RANGE.
041400*
041500     IF WS-PARM-STARTDT-GIVEN
041600        MOVE WS-PARM-START-DATE TO WS-RESOLVED-START-DATE
041700     ELSE
041800        MOVE WS-CURRENT-YEAR  TO WS-RES-START-CCYY
041900        MOVE WS-CURRENT-MONTH TO WS-RES-START-MM
042000        MOVE 1                TO WS-RES-START-DD.
042100     PERFORM 125-CALC-LAST-DAY THRU 125-EXIT.
042200     IF WS-PARM-ENDDT-GIVEN
042300        MOVE WS-PARM-END-DATE TO WS-RESOLVED-END-DATE
042400     ELSE
042500        MOVE WS-RES-START-CCYY TO WS-RES-END-CCYY
042600        MOVE WS-RES-START-MM   TO WS-RES-END-MM
042700        MOVE WS-LAST-DAY-OF-MONTH TO WS-RES-END-DD.
042800     IF WS-RESOLVED-START-DATE GREATER THAN WS-RESOLVED-END-DATE
042850        MOVE 'SBCAT50 ** ERROR ** STARTDATE CANNOT BE AFTER'
042860           TO ERROR-MESSAGE-EL
042900        DISPLAY ERROR-MESSAGE-EL
043100        MOVE 'NO ' TO WS-DATE-RANGE-VALID-SW
043200        MOVE 16 TO RETURN-CODE.
043300*
043400 120-EXIT.
043500     EXIT.
043600*
043700*    MONTH-LENGTH/LEAP-YEAR TABLE LOOKUP FOR THE RESOLVED START
043800*    DATE'S MONTH.  A YEAR IS A LEAP YEAR WHEN IT DIVIDES BY 4
043900*    AND (DOES NOT DIVIDE BY 100 OR DOES DIVIDE BY 400).
044000*
044100 125-CALC-LAST-DAY.
044200*
044300     EVALUATE WS-RES-START-MM
044400         WHEN 01 MOVE 31 TO WS-LAST-DAY-OF-MONTH
044500         WHEN 03 MOVE 31 TO WS-LAST-DAY-OF-MONTH
044600         WHEN 05 MOVE 31 TO WS-LAST-DAY-OF-MONTH
044700         WHEN 07 MOVE 31 TO WS-LAST-DAY-OF-MONTH
044800         WHEN 08 MOVE 31 TO WS-LAST-DAY-OF-MONTH
044900         WHEN 10 MOVE 31 TO WS-LAST-DAY-OF-MONTH
045000         WHEN 12 MOVE 31 TO WS-LAST-DAY-OF-MONTH
045100         WHEN 04 MOVE 30 TO WS-LAST-DAY-OF-MONTH
045200         WHEN 06 MOVE 30 TO WS-LAST-DAY-OF-MONTH
045300         WHEN 09 MOVE 30 TO WS-LAST-DAY-OF-MONTH
045400         WHEN 11 MOVE 30 TO WS-LAST-DAY-OF-MONTH
045500         WHEN 02 PERFORM 128-CALC-FEB-LAST-DAY THRU 128-EXIT
045600         WHEN OTHER MOVE 30 TO WS-LAST-DAY-OF-MONTH
045700     END-EVALUATE.
045800*
045900 125-EXIT.
046000     EXIT.
046100*
046200 128-CALC-FEB-LAST-DAY.
046300*
046400     MOVE 28 TO WS-LAST-DAY-OF-MONTH.
046500     DIVIDE WS-RES-START-CCYY BY 4 GIVING SBX-LY-Q
046600            REMAINDER SBX-LY-R4.
046700     IF SBX-LY-R4 = ZERO
046800        DIVIDE WS-RES-START-CCYY BY 100 GIVING SBX-LY-Q
046900               REMAINDER SBX-LY-R100
047000        IF SBX-LY-R100 NOT = ZERO
047100           MOVE 29 TO WS-LAST-DAY-OF-MONTH
047200        ELSE
047300           DIVIDE WS-RES-START-CCYY BY 400 GIVING SBX-LY-Q
047400                  REMAINDER SBX-LY-R400
047500           IF SBX-LY-R400 = ZERO
047600              MOVE 29 TO WS-LAST-DAY-OF-MONTH.
047700*
047800 128-EXIT.
047900     EXIT.
048000*
048100 100-LOAD-CATEGORY-TABLE.
048200*
048300     PERFORM 800-READ-CATEGORY-FILE THRU 800-EXIT.
048400     PERFORM 105-PRSS-CATEGORY-RECORDS THRU 105-EXIT
048500         UNTIL EOF-CAT.
048600*
048700 100-EXIT.
048800     EXIT.
048900*
049000 105-PRSS-CATEGORY-RECORDS.
049100*
049200     IF SBCT-ROW-COUNT < SBCT-MAX-ROWS
049300        ADD 1 TO SBCT-ROW-COUNT
049400        SET SBCT-IX TO SBCT-ROW-COUNT
049500        MOVE CAT-ID       TO SBCT-KEY-ID (SBCT-IX)
049600        MOVE CAT-NAME     TO SBCT-NAME   (SBCT-IX)
049700        MOVE CAT-TYPE-CDE TO SBCT-TYPE-CDE (SBCT-IX).
049800     PERFORM 800-READ-CATEGORY-FILE THRU 800-EXIT.
049900*
050000 105-EXIT.
050100     EXIT.
050200*
050300 200-BUILD-SUMMARY.
050400*
050500     PERFORM 815-READ-TRANSACTION-FILE THRU 815-EXIT.
050600     PERFORM 210-PRSS-SUMMARY-TRAN THRU 210-EXIT
050700         UNTIL EOF-TRAN.
050800*
050900 200-EXIT.
051000     EXIT.
051100*
051200 210-PRSS-SUMMARY-TRAN.
051300*
051400     ADD 1 TO WS-TRAN-READ-CTR.
051500     PERFORM 212-CK-SELECTED THRU 212-EXIT.
051600     IF WS-TRAN-SELECTED
051700        ADD 1 TO WS-TRAN-SELECTED-CTR
051800        ADD 1 TO WS-SUM-TXN-COUNT
051900        IF TRAN-TYPE-INCOME
052000           ADD TRAN-AMOUNT TO WS-SUM-INCOME
052100        ELSE
052200           ADD TRAN-AMOUNT TO WS-SUM-EXPENSE.
052300     PERFORM 815-READ-TRANSACTION-FILE THRU 815-EXIT.
052400*
052500 210-EXIT.
052600     EXIT.
052700*
052800 212-CK-SELECTED.
052900*
053000     MOVE 'NO ' TO WS-TRAN-SELECTED-SW.
053100     IF TRAN-USER-ID = WS-PARM-USER-ID
053200        IF TRAN-DATE NOT < WS-RESOLVED-START-DATE
053300               AND TRAN-DATE NOT > WS-RESOLVED-END-DATE
053400           MOVE 'YES' TO WS-TRAN-SELECTED-SW.
053500*
053600 212-EXIT.
053700     EXIT.
053800*
053900 300-PRSS-SUMMARY-RPT.
054000*
054100     COMPUTE WS-SUM-BALANCE = WS-SUM-INCOME - WS-SUM-EXPENSE.
054200     ADD 1 TO WS-SUM-PAGE-COUNT.
054300     MOVE WS-CURRENT-DATE TO RPT-SUM-DATE.
054400     MOVE WS-SUM-PAGE-COUNT TO RPT-SUM-PAGE-NO.
054500     WRITE SUMMARY-RPT-LINE FROM HL-SUM-HEADER
054600         AFTER ADVANCING TOP-OF-FORM.
054700     MOVE WS-RESOLVED-START-DATE TO SUM-START-DL.
054800     MOVE WS-RESOLVED-END-DATE   TO SUM-END-DL.
054900     MOVE WS-SUM-INCOME          TO SUM-INCOME-DL.
055000     MOVE WS-SUM-EXPENSE         TO SUM-EXPENSE-DL.
055100     MOVE WS-SUM-BALANCE         TO SUM-BALANCE-DL.
055200     MOVE WS-SUM-TXN-COUNT       TO SUM-COUNT-DL.
055300     WRITE SUMMARY-RPT-LINE FROM DL-SUMMARY-LINE
055400         AFTER ADVANCING 2 LINES.
055500*
055600 300-EXIT.
055700     EXIT.
055800*
055900*    INPUT PROCEDURE - RELEASES EVERY TRANSACTION SELECTED FOR
056000*    THIS USER AND DATE WINDOW TO THE SORT, KEYED FOR THE
056100*    CATEGORY BREAKDOWN (CATEGORY-ID WITHIN TRANSACTION TYPE).
056200*
056300 400-SRT-INPUT-PROCD SECTION.
056400*
056500     PERFORM 815-READ-TRANSACTION-FILE THRU 815-EXIT.
056600     PERFORM 410-PRSS-CB-TRAN THRU 410-EXIT
056700         UNTIL EOF-TRAN.
056800*
056900 400-EXIT.
057000     EXIT.
057100*
057200 410-PRSS-CB-TRAN.
057300*
057400     PERFORM 212-CK-SELECTED THRU 212-EXIT.
057500     IF WS-TRAN-SELECTED
057600        PERFORM 450-FORMAT-RELEASE THRU 450-EXIT.
057700     PERFORM 815-READ-TRANSACTION-FILE THRU 815-EXIT.
057800*
057900 410-EXIT.
058000     EXIT.
058100*
058200 450-FORMAT-RELEASE.
058300*
058400     MOVE TRAN-CATEGORY-ID TO SRT-CATEGORY-ID.
058500     MOVE TRAN-TYPE-CDE    TO SRT-TYPE-CDE.
058600     MOVE TRAN-AMOUNT      TO SRT-AMOUNT.
058700     RELEASE SW-CB-SORT-WORK.
058800*
058900 450-EXIT.
059000     EXIT.
059100*
059200*    OUTPUT PROCEDURE - CONTROL BREAK ON CATEGORY-ID WITHIN
059300*    TYPE-CDE.  EACH COMPLETED GROUP IS ADDED AS ONE ROW TO
059400*    CB-TABLE, NOT PRINTED DIRECTLY - THE REPORT CANNOT BE
059500*    PRINTED UNTIL THE PER-TYPE GRAND TOTALS ARE KNOWN.
059600*
059700 500-SRT-OUTPUT-PROCD.
059800*
059900     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
060000     PERFORM 520-PRSS-SORTED-REC THRU 520-EXIT
060100         UNTIL EOF-SRT-OUTPUT.
060200     IF NOT WS-FIRST-ROW
060300        PERFORM 560-ADD-CB-ROW THRU 560-EXIT.
060400*
060500 500-EXIT.
060600     EXIT.
060700*
060800 520-PRSS-SORTED-REC.
060900*
061000     IF WS-FIRST-ROW
061100        PERFORM 540-START-CB-GROUP THRU 540-EXIT
061200     ELSE
061300        IF SRT-CATEGORY-ID NOT = CB-WORK-CATEGORY-ID
061400                OR SRT-TYPE-CDE NOT = CB-WORK-TYPE-CDE
061500           PERFORM 560-ADD-CB-ROW THRU 560-EXIT
061600           PERFORM 540-START-CB-GROUP THRU 540-EXIT
061700        ELSE
061800           PERFORM 550-ACCUM-CB-GROUP THRU 550-EXIT.
061900     PERFORM 900-RETURN-SRTD-REC THRU 900-EXIT.
062000*
062100 520-EXIT.
062200     EXIT.
062300*
062400 540-START-CB-GROUP.
062500*
062600     MOVE 'NO ' TO WS-FIRST-ROW-SW.
062700     MOVE SRT-CATEGORY-ID  TO CB-WORK-CATEGORY-ID.
062800     MOVE SRT-TYPE-CDE     TO CB-WORK-TYPE-CDE.
062900     MOVE SRT-AMOUNT       TO CB-WORK-AMOUNT.
063000     MOVE 1                TO CB-WORK-COUNT.
063100*
063200 540-EXIT.
063300     EXIT.
063400*
063500 550-ACCUM-CB-GROUP.
063600*
063700     ADD SRT-AMOUNT TO CB-WORK-AMOUNT.
063800     ADD 1 TO CB-WORK-COUNT.
063900*
064000 550-EXIT.
064100     EXIT.
064200*
064300 560-ADD-CB-ROW.
064400*
064500     IF CB-ROW-COUNT < CB-MAX-ROWS
064600        ADD 1 TO CB-ROW-COUNT
064700        SET CB-IX TO CB-ROW-COUNT
064800        MOVE CB-WORK-CATEGORY-ID TO CB-CATEGORY-ID (CB-IX)
064900        MOVE CB-WORK-TYPE-CDE    TO CB-TYPE-CDE (CB-IX)
065000        MOVE CB-WORK-AMOUNT      TO CB-AMOUNT (CB-IX)
065100        MOVE CB-WORK-COUNT       TO CB-COUNT (CB-IX).
065200*
065300 560-EXIT.
065400     EXIT.
065500*
065600 600-CALC-TYPE-TOTALS.
065700*
065800     PERFORM 610-ACCUM-TYPE-TOTAL THRU 610-EXIT
065900         VARYING CB-IX FROM 1 BY 1
066000         UNTIL CB-IX GREATER THAN CB-ROW-COUNT.
066100*
066200 600-EXIT.
066300     EXIT.
066400*
066500 610-ACCUM-TYPE-TOTAL.
066600*
066700     IF CB-TYPE-CDE (CB-IX) = 'INCOME '
066800        ADD CB-AMOUNT (CB-IX) TO WS-INCOME-TYPE-TOTAL
066900     ELSE
067000        ADD CB-AMOUNT (CB-IX) TO WS-EXPENSE-TYPE-TOTAL.
067100*
067200 610-EXIT.
067300     EXIT.
067400*
067500 650-PRSS-CATBRK-RPT.
067600*
067700     ADD 1 TO WS-CB-PAGE-COUNT.
067800     MOVE WS-CURRENT-DATE  TO RPT-CB-DATE.
067900     MOVE WS-CB-PAGE-COUNT TO RPT-CB-PAGE-NO.
068000     WRITE CATBRK-RPT-LINE FROM HL-CB-HEADER
068100         AFTER ADVANCING TOP-OF-FORM.
068200     WRITE CATBRK-RPT-LINE FROM HL-CB-HEADER-2
068300         AFTER ADVANCING 2 LINES.
068400     PERFORM 660-PRSS-CB-DETAIL THRU 660-EXIT
068500         VARYING CB-IX FROM 1 BY 1
068600         UNTIL CB-IX GREATER THAN CB-ROW-COUNT.
068700*
068800 650-EXIT.
068900     EXIT.
069000*
069100 660-PRSS-CB-DETAIL.
069200*
069300     PERFORM 665-LOOKUP-CAT-NAME THRU 665-EXIT.
069400     IF CB-TYPE-CDE (CB-IX) = 'INCOME '
069500        MOVE WS-INCOME-TYPE-TOTAL TO WS-CB-TYPE-GRAND-TOTAL
069600     ELSE
069700        MOVE WS-EXPENSE-TYPE-TOTAL TO WS-CB-TYPE-GRAND-TOTAL.
069800     IF WS-CB-TYPE-GRAND-TOTAL = ZERO
069900        MOVE ZERO TO WS-CB-PERCENTAGE
070000     ELSE
070100        COMPUTE WS-CB-PERCENTAGE ROUNDED =
070200                CB-AMOUNT (CB-IX) / WS-CB-TYPE-GRAND-TOTAL * 100.
070300     MOVE CB-CATEGORY-ID (CB-IX) TO CB-CATID-DL.
070400     MOVE CB-TYPE-CDE (CB-IX)    TO CB-TYPE-DL.
070500     MOVE CB-AMOUNT (CB-IX)      TO CB-AMOUNT-DL.
070600     MOVE CB-COUNT (CB-IX)       TO CB-COUNT-DL.
070700     MOVE WS-CB-PERCENTAGE       TO CB-PCT-DL.
070800     WRITE CATBRK-RPT-LINE FROM DL-CB-DETAIL
070900         AFTER ADVANCING 1 LINES.
071000*
071100 660-EXIT.
071200     EXIT.
071300*
071400*    DEFENSIVE RE-SEARCH (HD-2003-0091) - A CATEGORY-ID THAT
071500*    NO LONGER MATCHES ANY ROW IN THE CATEGORY TABLE PRINTS
071600*    WITH A BLANK NAME RATHER THAN AN UNRELATED ONE.
071700*
071800 665-LOOKUP-CAT-NAME.
071900*
072000     MOVE SPACES TO CB-CATNAME-DL.
072100     MOVE 'NO ' TO WS-CAT-FOUND-SW.
072200     SET SBCT-IX TO 1.
072300     SEARCH SBCT-ENTRY
072400         AT END
072500             MOVE 'NO ' TO WS-CAT-FOUND-SW
072600         WHEN SBCT-KEY-ID (SBCT-IX) = CB-CATEGORY-ID (CB-IX)
072700             MOVE 'YES' TO WS-CAT-FOUND-SW.
072800     IF WS-CAT-NAME-FOUND
072900        MOVE SBCT-NAME (SBCT-IX) (1:24) TO CB-CATNAME-DL.
073000*
073100 665-EXIT.
073200     EXIT.
073300*
073400 700-PRSS-TYPE-TOTALS.
073500*
073600     MOVE 'INCOME ' TO TYTL-TYPE-TL.
073700     MOVE WS-INCOME-TYPE-TOTAL TO TYTL-AMOUNT-TL.
073800     WRITE CATBRK-RPT-LINE FROM TL-CB-TYPE-TOTAL
073900         AFTER ADVANCING 2 LINES.
074000     MOVE 'EXPENSE' TO TYTL-TYPE-TL.
074100     MOVE WS-EXPENSE-TYPE-TOTAL TO TYTL-AMOUNT-TL.
074200     WRITE CATBRK-RPT-LINE FROM TL-CB-TYPE-TOTAL
074300         AFTER ADVANCING 1 LINES.
074400*
074500 700-EXIT.
074600     EXIT.
074700*
074800 800-READ-CATEGORY-FILE.
074900*
075000     READ CATEGORY-FILE
075100         AT END MOVE 'YES' TO WS-EOF-CAT-SW.
075200*
075300 800-EXIT.
075400     EXIT.
075500*
075600 815-READ-TRANSACTION-FILE.
075700*
075800     READ TRANSACTION-FILE
075900         AT END MOVE 'YES' TO WS-EOF-TRAN-SW.
076000*
076100 815-EXIT.
076200     EXIT.
076300*
076400 820-READ-PARM-CARD.
076500*
076600     READ PARM-FILE
076700         AT END
076750             MOVE 'SBCAT50 ** ERROR ** NO CONTROL CARD PRESENT'
076760                TO ERROR-MESSAGE-EL
076800             DISPLAY ERROR-MESSAGE-EL
076900             MOVE 16 TO RETURN-CODE
077000             GOBACK.
077100*
077200 820-EXIT.
077300     EXIT.
077400*
077500 900-RETURN-SRTD-REC.
077600*
077700     RETURN SW-CB-SORT-FILE
077800         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW.
077900*
078000 900-EXIT.
078100     EXIT.
078200*
078300*    END OF PROGRAM SBCAT50
